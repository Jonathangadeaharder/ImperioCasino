000100IDENTIFICATION DIVISION.
000200PROGRAM-ID. CWRSETL1.
000300AUTHOR. S. R. PATEL.
000400INSTALLATION. RIVERBEND DATA CENTER - GAMING SYSTEMS GROUP.
000500DATE-WRITTEN. 12-03-1996.
000600DATE-COMPILED.
000700SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800******************************************************************
000900*                                                                *
001000*   CWRSETL1  -  CASINO WAGER AND REWARDS SETTLEMENT RUN         *
001100*                                                                *
001200*   THIS IS THE NIGHTLY BATCH SETTLEMENT PROGRAM FOR THE FLOOR.  *
001300*   IT READS THE CURRENT PLAYER MASTER, APPLIES EVERY WAGER ON   *
001400*   THE DAY'S WAGER FILE AGAINST THE SLOT, BLACKJACK AND         *
001500*   ROULETTE ENGINES BELOW, POSTS AN APPEND-ONLY TRANSACTION     *
001600*   LEDGER ENTRY FOR EVERY COIN MOVEMENT, EVALUATES THE REWARDS  *
001700*   CATALOG FOR NEWLY EARNED ACHIEVEMENTS, WRITES THE UPDATED    *
001800*   PLAYER MASTER AND PRINTS THE SETTLEMENT REPORT.              *
001900*                                                                *
002000*   INPUT  - PLAYER-MASTER-IN  (PLRMSTIN) PLAYER BALANCES        *
002100*          - WAGER-FILE        (WAGERIN)  ONE WAGER PER RECORD   *
002200*          - DECK-FILE         (DECKIN)   PRE-SHUFFLED SHOE      *
002300*   OUTPUT - PLAYER-MASTER-OUT (PLRMSTOT) UPDATED BALANCES        *
002400*          - TRANSACTION-LEDGER (TRANOUT) APPEND-ONLY LEDGER     *
002500*          - SETTLEMENT-REPORT (RPTOUT)   PRINTED REPORT         *
002600*                                                                *
002700******************************************************************
002800* CHANGE LOG
002900* 12-03-1996 SRP  0014  ORIGINAL RUN - SLOTS ONLY, NO REWARDS
003000* 18-07-1996 SRP  0022  ADDED BLACKJACK ENGINE AND DECK-FILE
003100* 03-09-1997 SRP  0038  ADDED ROULETTE ENGINE
003200* 22-01-1997 SRP  0031  ADDED REWARDS CATALOG (10 ACHIEVEMENTS)
003300* 14-06-1997 SRP  0044  CATALOG GROWN TO 16, WIN STREAK RING ADDED
003400* 09-02-1998 SRP  0052  ADDED SETTLEMENT REPORT, CONTROL BREAK ON
003500*                       PLAYER VIA IN-MEMORY TABLE SORT
003600* 05-11-1998 TJM  0061  Y2K REVIEW OF THIS PROGRAM - ALL DATE
003700*                       FIELDS ARE RUN-DATE ONLY, NO STORED
003800*                       CENTURY DEPENDENCY FOUND.  NO CHANGE.
003900* 23-03-1999 TJM  0063  FIXED REJECTED-WAGER COUNT NOT INCLUDING
004000*                       UNKNOWN PLAYER IDS ON THE WAGER FILE
004100* 11-11-1999 DMK  0071  DOUBLE-DOWN ON BLACKJACK NOW CHECKS THE
004200*                       PLAYER HAS COVERAGE FOR THE EXTRA STAKE
004300*                       BEFORE DOUBLING - PER AUDIT FINDING 99-14
004400* 02-03-1999 TJM  0066  RENAMED PLAYER TABLE FIELDS OFF PLR-
004500*                       PREFIX IN CWRTBLS, SEE THAT COPYBOOK
004600* 27-05-1999 TJM  0069  SPIN-COUNT AWARDS NOW KEY OFF TOTAL BET
004700*                       COUNT ACROSS ALL GAMES, NOT SLOTS ALONE
004800* 14-09-2001 DMK  0084  HIGH ROLLER AND LUCKY DAY AWARDS ADDED
004900*                       TO THE CATALOG PER REWARDS COMMITTEE
005000* 19-04-2004 RHL  0097  OPENING-PAIR SPLIT FUNDED AND WIRED IN -
005100*                       WS-BJ-HAND TABLE WAS CARRYING A SPARE
005200*                       OCCURS 2 SLOT FOR THIS SINCE THE FIRST
005300*                       BLACKJACK RELEASE, NOW IN USE
005400* 09-08-2026 KPN  0098  DEALER WAS HITTING ON SOFT 17 - LOOP TEST WAS
005500*                       RUN BEFORE THE FIRST PERFORM SO THE EXIT
005600*                       CONDITION NEVER SAW THE DEALER'S OWN OPENING
005700*                       VALUE.  HOUSE RULE IS STAND ON ALL 17S.
005800* 09-08-2026 KPN  0099  BONUS LEDGER LEG WAS POSTING GAME 'ACHV', WHICH
005900*                       IS NOT ON THE TRN-GAME DOMAIN, AND CARRYING THE
006000*                       CATALOG CODE IN TRN-REF-ID - BONUS/ADMIN LEGS
006100*                       HAVE NO REF-ID.  GAME IS NOW 'NONE' AND THE
006200*                       DESCRIPTION READS "ACHIEVEMENT REWARD: NAME"
006300* 09-08-2026 KPN  0100  ROULETTE COVERED-NUMBERS LIST WAS TALLIED BUT
006400*                       NEVER EDITED - A GARBLED TOKEN ON THE WAGER
006500*                       FILE WAS SETTLING AS A NORMAL BET.  ADDED
006600*                       H0011 TO EDIT EVERY TOKEN 0-36, ALL OR NOTHING,
006700*                       REJECTING THE WHOLE REQUEST ON THE FIRST BAD
006800*                       ONE PER THE FLOOR'S BET-SLIP EDIT RULE
006900* 09-08-2026 KPN  0101  SETTLEMENT REPORT SUBTOTAL/GRAND TOTAL LINES
007000*                       WERE DROPPING FIGURES THE RUN WAS ALREADY
007100*                       ACCUMULATING - STAKED/WON/ACHIEVEMENTS ON THE
007200*                       SUBTOTAL, ROUNDS BY GAME AND REJECT COUNT ON
007300*                       THE GRAND TOTAL.  ADDED THE FIELDS AND WIRED
007400*                       THE MOVES.  ALSO WIRED THE PER-GAME WIN-AMOUNT
007500*                       ACCUMULATORS ADDED TO CWRTBLS THIS SAME PASS
007600* 09-08-2026 KPN  0102  STANDARDS REVIEW - CONVERTED EVERY PERFORM IN
007700*                       THIS PROGRAM TO PERFORM ... THRU ... -EX PER
007800*                       SHOP CODING STANDARD, ADDED THE MISSING EXIT
007900*                       PARAGRAPHS, AND USED GO TO ON END-OF-FILE IN
008000*                       THE PLAYER AND WAGER READ PARAGRAPHS THE SAME
008100*                       WAY THE CUSTOMER-FILE JOBS DO.  NO LOGIC CHANGE
008200*                       FROM THIS ITEM ALONE.
008300* 09-08-2026 KPN  0106  STANDARDS REVIEW ALSO OVERRODE THE 0104
008400*                       FILLER DROP ON CWRPLYR/CWRDECK - EVERY RECORD
008500*                       LAYOUT CARRIES A PAD, PERIOD.  PLAYER-MASTER-
008600*                       IN/-OUT BACK TO 40 CHARACTERS, DECK-FILE BACK
008700*                       TO 10 - FD LENGTHS UPDATED TO MATCH
008800* 09-08-2026 KPN  0107  H0011-ROUL-CHECK-DIGITS WAS MOVING THE 3-BYTE
008900*                       TOKEN INTO A 2-DIGIT EDIT FIELD BEFORE TESTING
009000*                       IT - A 3-DIGIT GARBLED TOKEN LIKE '100' LOST ITS
009100*                       LEADING CHARACTER ON THE MOVE AND CAME OUT '00',
009200*                       WHICH PASSED BOTH THE NUMERIC AND THE >36 EDIT.
009300*                       WIDENED WS-ROUL-TOKEN-EDIT AND WS-ROUL-TOKEN-NUM
009400*                       TO PIC 9(03) SO THE FULL TOKEN IS EDITED BEFORE
009500*                       IT IS EVER NARROWED
009600* 09-08-2026 KPN  0108  G0030-BJACK-PLAY-HAND WAS CHECKING THE
009700*                       DOUBLE-DOWN FUNDS GUARD AGAINST THE HAND'S
009800*                       ORIGINAL WAGER INSTEAD OF TWICE IT - SINCE
009900*                       NOTHING IS DEBITED UNTIL K0011 POSTS THE
010000*                       SINGLE BET LEG AT ROUND END, A WAGER EQUAL
010100*                       TO THE BALANCE PASSED THE GUARD AND THEN
010200*                       DOUBLED, DRIVING PLT-COINS NEGATIVE.  FIXED
010300*                       TO MATCH G0011'S (CORRECT) SPLIT GUARD,
010400*                       WHICH ALREADY COMPARES AGAINST WAGER * 2
010500* 09-08-2026 KPN  0109  E0050-FINISH-ROUND WAS FLAGGING WS-CUR-WIN
010600*                       ONLY WHEN PAYOUT EXCEEDED STAKE - A PUSH
010700*                       (PAYOUT = STAKE) OR A ROULETTE HIT AT ODDS
010800*                       OF ZERO STILL POSTS A WIN LEG IN K0012 BUT
010900*                       WASN'T COUNTED IN PLT-WIN-CNT, THE PER-GAME
011000*                       WIN STATS, OR THE STREAK RING - DISAGREEING
011100*                       WITH THE LEDGER'S OWN DEFINITION OF A WIN
011200*                       AND EVEN SNAPPING A STREAK ON A PUSH.
011300*                       CHANGED THE TEST TO PAYOUT > 0 TO MATCH
011400*                       K0012'S POSTING RULE
011500******************************************************************
011600
011700ENVIRONMENT DIVISION.
011800CONFIGURATION SECTION.
011900SOURCE-COMPUTER. IBM-3090.
012000OBJECT-COMPUTER. IBM-3090.
012100SPECIAL-NAMES.
012200    C01 IS TOP-OF-FORM
012300    CLASS GAME-CODE-CLASS IS 'S' 'B' 'R'
012400    UPSI-0 ON STATUS IS WS-RERUN-SW
012500           OFF STATUS IS WS-NORMAL-RUN-SW.
012600
012700INPUT-OUTPUT SECTION.
012800FILE-CONTROL.
012900    SELECT PLAYER-MASTER-IN  ASSIGN TO PLRMSTIN
013000        ORGANIZATION IS SEQUENTIAL
013100        FILE STATUS IS WS-PLR-IN-STATUS.
013200    SELECT WAGER-FILE        ASSIGN TO WAGERIN
013300        ORGANIZATION IS SEQUENTIAL
013400        FILE STATUS IS WS-WGR-STATUS.
013500    SELECT DECK-FILE         ASSIGN TO DECKIN
013600        ORGANIZATION IS SEQUENTIAL
013700        FILE STATUS IS WS-DECK-STATUS.
013800    SELECT PLAYER-MASTER-OUT ASSIGN TO PLRMSTOT
013900        ORGANIZATION IS SEQUENTIAL
014000        FILE STATUS IS WS-PLR-OUT-STATUS.
014100    SELECT TRANSACTION-LEDGER ASSIGN TO TRANOUT
014200        ORGANIZATION IS SEQUENTIAL
014300        FILE STATUS IS WS-TRAN-STATUS.
014400    SELECT SETTLEMENT-REPORT ASSIGN TO RPTOUT
014500        ORGANIZATION IS LINE SEQUENTIAL
014600        FILE STATUS IS WS-RPT-STATUS.
014700
014800DATA DIVISION.
014900FILE SECTION.
015000FD  PLAYER-MASTER-IN
015100    RECORDING MODE IS F
015200    LABEL RECORDS ARE STANDARD
015300    RECORD CONTAINS 40 CHARACTERS.                                0106
015400    COPY CWRPLYR.
015500
015600FD  WAGER-FILE
015700    RECORDING MODE IS F
015800    LABEL RECORDS ARE STANDARD
015900    RECORD CONTAINS 70 CHARACTERS.
016000    COPY CWRWAGR.
016100
016200FD  DECK-FILE
016300    RECORDING MODE IS F
016400    LABEL RECORDS ARE STANDARD
016500    RECORD CONTAINS 10 CHARACTERS.                                0106
016600    COPY CWRDECK.
016700
016800FD  PLAYER-MASTER-OUT
016900    RECORDING MODE IS F
017000    LABEL RECORDS ARE STANDARD
017100    RECORD CONTAINS 40 CHARACTERS.                                0106
017200    COPY CWRPLYR REPLACING ==PLAYER-REC== BY ==PLAYER-OUT-REC==,
017300                            ==PLR-ID== BY ==PLO-ID==,
017400                            ==PLR-USERNAME== BY ==PLO-USERNAME==,
017500                            ==PLR-COINS== BY ==PLO-COINS==.
017600
017700FD  TRANSACTION-LEDGER
017800    RECORDING MODE IS F
017900    LABEL RECORDS ARE STANDARD
018000    RECORD CONTAINS 140 CHARACTERS.
018100    COPY CWRTRAN.
018200
018300FD  SETTLEMENT-REPORT
018400    RECORDING MODE IS F
018500    LABEL RECORDS ARE STANDARD
018600    RECORD CONTAINS 132 CHARACTERS.
01870001  RPT-LINE                     PIC X(132).
018800
018900WORKING-STORAGE SECTION.
019000******************************************************************
019100* SWITCHES
019200******************************************************************
01930001  WS-SWITCHES.
019400    05  WS-PLR-EOF-SW             PIC X VALUE 'N'.
019500        88  WS-PLR-EOF                   VALUE 'Y'.
019600    05  WS-WGR-EOF-SW             PIC X VALUE 'N'.
019700        88  WS-WGR-EOF                   VALUE 'Y'.
019800    05  WS-DECK-EOF-SW            PIC X VALUE 'N'.
019900        88  WS-DECK-EOF                  VALUE 'Y'.
020000    05  WS-PLAYER-FOUND-SW        PIC X VALUE 'N'.
020100        88  WS-PLAYER-FOUND              VALUE 'Y'.
020200    05  WS-CUR-WIN-SW             PIC X VALUE 'N'.
020300        88  WS-CUR-WIN                   VALUE 'Y'.
020400    05  WS-CUR-REJECT-SW          PIC X VALUE 'N'.
020500        88  WS-CUR-REJECT                VALUE 'Y'.
020600    05  WS-ROUL-WIN-SW            PIC X VALUE 'N'.
020700        88  WS-ROUL-WIN                   VALUE 'Y'.
020800    05  WS-ROUL-BAD-SW            PIC X VALUE 'N'.                0100
020900        88  WS-ROUL-BAD                   VALUE 'Y'.              0100
021000    05  WS-RERUN-SW               PIC X VALUE 'N'.
021100    05  WS-NORMAL-RUN-SW          PIC X VALUE 'Y'.
021200    05  FILLER                    PIC X(03).
021300
02140001  WS-FILE-STATUS.
021500    05  WS-PLR-IN-STATUS          PIC X(02) VALUE SPACES.
021600    05  WS-WGR-STATUS             PIC X(02) VALUE SPACES.
021700    05  WS-DECK-STATUS            PIC X(02) VALUE SPACES.
021800    05  WS-PLR-OUT-STATUS         PIC X(02) VALUE SPACES.
021900    05  WS-TRAN-STATUS            PIC X(02) VALUE SPACES.
022000    05  WS-RPT-STATUS             PIC X(02) VALUE SPACES.
022100    05  FILLER                    PIC X(04).
022200
02230001  WS-ERR-FIELDS.
022400    05  WS-ERR-MSG                PIC X(40) VALUE SPACES.
022500    05  FILLER                    PIC X(04).
022600
022700******************************************************************
022800* RUN DATE AND TIME - SPLIT OUT BY REDEFINES FOR THE REPORT
022900* HEADING (REDEFINES 1 AND 2 OF 4 TOTAL IN THIS PROGRAM - SEE
023000* CWRCAT FOR THE OTHER TWO)
023100******************************************************************
02320001  WS-RUN-DATE                   PIC 9(06) VALUE ZERO.
02330001  WS-RUN-DATE-X REDEFINES WS-RUN-DATE.
023400    05  WS-RUN-YY                 PIC 99.
023500    05  WS-RUN-MM                 PIC 99.
023600    05  WS-RUN-DD                 PIC 99.
02370001  WS-RUN-TIME                   PIC 9(08) VALUE ZERO.
02380001  WS-RUN-TIME-X REDEFINES WS-RUN-TIME.
023900    05  WS-RUN-HH                 PIC 99.
024000    05  WS-RUN-MN                 PIC 99.
024100    05  WS-RUN-SS                 PIC 99.
024200    05  WS-RUN-HS                 PIC 99.
024300
024400******************************************************************
024500* REWARD CATALOG AND SLOT REEL STRIPS (REDEFINES 3 AND 4)
024600******************************************************************
024700    COPY CWRCAT.
024800
024900******************************************************************
025000* PLAYER TABLE AND ROUND TABLE
025100******************************************************************
025200    COPY CWRTBLS.
025300
025400******************************************************************
025500* RUN CONTROL TOTALS
025600******************************************************************
02570001  WS-CONTROL-TOTALS.
025800    05  WS-TRAN-SEQ               PIC 9(09) COMP VALUE ZERO.
025900    05  WS-SLOT-RND-CNT           PIC 9(07) COMP VALUE ZERO.
026000    05  WS-BJACK-RND-CNT          PIC 9(07) COMP VALUE ZERO.
026100    05  WS-ROUL-RND-CNT           PIC 9(07) COMP VALUE ZERO.
026200    05  WS-TOTAL-STAKED           PIC S9(09) VALUE ZERO.
026300    05  WS-TOTAL-PAID             PIC S9(09) VALUE ZERO.
026400    05  WS-TOTAL-BONUS            PIC S9(09) VALUE ZERO.
026500    05  WS-REJECTED-CNT           PIC 9(07) COMP VALUE ZERO.
026600    05  WS-ACHV-UNLOCK-TOTAL      PIC 9(07) COMP VALUE ZERO.
026700    05  FILLER                    PIC X(08).
026800
026900******************************************************************
027000* CURRENT ROUND WORK AREA - REBUILT FOR EVERY WAGER SETTLED
027100******************************************************************
02720001  WS-CURRENT-ROUND.
027300    05  WS-CUR-GAME               PIC X(10) VALUE SPACES.
027400    05  WS-CUR-STAKE              PIC S9(09) VALUE ZERO.
027500    05  WS-CUR-PAYOUT             PIC S9(09) VALUE ZERO.
027600    05  WS-CUR-OUTCOME            PIC X(24) VALUE SPACES.
027700    05  WS-CUR-REF-ID             PIC X(12) VALUE SPACES.
027800    05  WS-CUR-SEQ-ED             PIC 9(05) VALUE ZERO.
027900    05  FILLER                    PIC X(04).
028000
028100******************************************************************
028200* SLOT MACHINE WORK AREA
028300******************************************************************
02840001  WS-SLOT-WORK.
028500    05  WS-SLOT-IDX-1             PIC 9(02) COMP.
028600    05  WS-SLOT-IDX-2             PIC 9(02) COMP.
028700    05  WS-SLOT-IDX-3             PIC 9(02) COMP.
028800    05  WS-SLOT-FRUIT-1           PIC X(08).
028900    05  WS-SLOT-FRUIT-2           PIC X(08).
029000    05  WS-SLOT-FRUIT-3           PIC X(08).
029100    05  FILLER                    PIC X(06).
029200
029300******************************************************************
029400* BLACKJACK WORK AREA - ONE HAND UNLESS/UNTIL SPLIT IS FUNDED
029500******************************************************************
02960001  WS-BJACK-WORK.
029700    05  WS-BJ-DECK-CARD           PIC 9(02).
029800    05  WS-BJ-SPLIT-CARD          PIC 9(02).
029900    05  WS-BJ-ACE-CNT             PIC 9(01) COMP.
030000    05  WS-BJ-DEALER-CARD OCCURS 6 TIMES
030100                          INDEXED BY WS-BJ-DLR-IDX
030200                          PIC 9(02).
030300    05  WS-BJ-DEALER-CARD-CNT     PIC 9(01) COMP.
030400    05  WS-BJ-DEALER-VALUE        PIC 9(03) COMP.
030500    05  WS-BJ-DEALER-SOFT-SW      PIC X VALUE 'N'.
030600        88  WS-BJ-DEALER-SOFT             VALUE 'Y'.
030700    05  WS-BJ-HAND OCCURS 2 TIMES
030800                   INDEXED BY WS-BJ-HAND-IDX.
030900        10  WS-BJ-HAND-CARD OCCURS 6 TIMES
031000                            INDEXED BY WS-BJ-CRD-IDX
031100                            PIC 9(02).
031200        10  WS-BJ-HAND-CARD-CNT   PIC 9(01) COMP.
031300        10  WS-BJ-HAND-VALUE      PIC 9(03) COMP.
031400        10  WS-BJ-HAND-SOFT-SW    PIC X VALUE 'N'.
031500            88  WS-BJ-HAND-SOFT           VALUE 'Y'.
031600        10  WS-BJ-HAND-WAGER      PIC S9(09).
031700        10  WS-BJ-HAND-DONE-SW    PIC X VALUE 'N'.
031800            88  WS-BJ-HAND-DONE           VALUE 'Y'.
031900        10  WS-BJ-HAND-BUST-SW    PIC X VALUE 'N'.
032000            88  WS-BJ-HAND-BUST           VALUE 'Y'.
032100        10  WS-BJ-HAND-OUTCOME    PIC X(24).
032200        10  WS-BJ-HAND-PAYOUT     PIC S9(09).
032300    05  WS-BJ-HAND-COUNT          PIC 9(01) COMP.
032400    05  WS-BJ-TOTAL-STAKE         PIC S9(09).
032500    05  WS-BJ-TOTAL-PAYOUT        PIC S9(09).
032600    05  FILLER                    PIC X(06).
032700
032800******************************************************************
032900* ROULETTE WORK AREA
033000******************************************************************
03310001  WS-ROUL-WORK.
033200    05  WS-ROUL-TOKEN OCCURS 20 TIMES
033300                      INDEXED BY WS-ROUL-TOK-IDX
033400                      PIC X(03).
033500    05  WS-ROUL-TOKEN-CNT         PIC 9(02) COMP.
033600    05  WS-ROUL-TOKEN-NUM         PIC 9(03).                      0107
033700    05  WS-ROUL-TOKEN-EDIT        PIC 9(03).                      0107
033800    05  FILLER                    PIC X(02).
033900
034000******************************************************************
034100* ACHIEVEMENT EVALUATION WORK AREA
034200******************************************************************
03430001  WS-ACHV-WORK.
034400    05  WS-ACHV-STREAK            PIC 9(02) COMP.
034500    05  WS-ACHV-SCAN-PTR          PIC 9(02) COMP.
034600    05  WS-ACHV-SCAN-CNT          PIC 9(02) COMP.
034700    05  FILLER                    PIC X(04).
034800
034900******************************************************************
035000* REPORT CONTROL-BREAK HOLD AREA
035100******************************************************************
03520001  WS-BREAK-WORK.
035300    05  WS-BRK-PLAYER-ID          PIC 9(06).
035400    05  WS-BRK-USERNAME           PIC X(20).
035500    05  WS-BRK-ROUNDS             PIC 9(05) COMP.
035600    05  WS-BRK-STAKED             PIC S9(09).                     0101
035700    05  WS-BRK-WON                PIC S9(09).                     0101
035800    05  WS-BRK-NET                PIC S9(09).
035900    05  WS-BRK-ACHV               PIC 9(02) COMP.                 0101
036000    05  FILLER                    PIC X(02).
036100
036200******************************************************************
036300* SETTLEMENT REPORT LINES - 132 COLUMN PRINT IMAGE
036400******************************************************************
03650001  RPT-HEAD-1.
036600    05  FILLER                    PIC X(01) VALUE SPACE.
036700    05  FILLER                    PIC X(50) VALUE SPACES.
036800    05  FILLER                    PIC X(31) VALUE
036900        'CASINO WAGER SETTLEMENT REPORT'.
037000    05  FILLER                    PIC X(50) VALUE SPACES.
037100
03720001  RPT-HEAD-2.
037300    05  FILLER                    PIC X(01) VALUE SPACE.
037400    05  FILLER                    PIC X(09) VALUE 'RUN DATE '.
037500    05  RPH2-DATE                 PIC 99/99/99.
037600    05  FILLER                    PIC X(10) VALUE SPACES.
037700    05  FILLER                    PIC X(09) VALUE 'RUN TIME '.
037800    05  RPH2-HH                   PIC 99.
037900    05  FILLER                    PIC X(01) VALUE ':'.
038000    05  RPH2-MN                   PIC 99.
038100    05  FILLER                    PIC X(01) VALUE ':'.
038200    05  RPH2-SS                   PIC 99.
038300    05  FILLER                    PIC X(87) VALUE SPACES.
038400
03850001  RPT-HEAD-3.
038600    05  FILLER                    PIC X(01) VALUE SPACE.
038700    05  FILLER                    PIC X(08) VALUE 'PLAYER'.
038800    05  FILLER                    PIC X(02) VALUE SPACES.
038900    05  FILLER                    PIC X(20) VALUE 'USERNAME'.
039000    05  FILLER                    PIC X(02) VALUE SPACES.
039100    05  FILLER                    PIC X(10) VALUE 'GAME'.
039200    05  FILLER                    PIC X(02) VALUE SPACES.
039300    05  FILLER                    PIC X(12) VALUE 'STAKE'.
039400    05  FILLER                    PIC X(02) VALUE SPACES.
039500    05  FILLER                    PIC X(12) VALUE 'PAYOUT'.
039600    05  FILLER                    PIC X(02) VALUE SPACES.
039700    05  FILLER                    PIC X(24) VALUE 'OUTCOME'.
039800    05  FILLER                    PIC X(02) VALUE SPACES.
039900    05  FILLER                    PIC X(15) VALUE 'BALANCE'.
040000    05  FILLER                    PIC X(18) VALUE SPACES.
040100
04020001  RPT-DETAIL.
040300    05  FILLER                    PIC X(01) VALUE SPACE.
040400    05  RPD-PLAYER-ID             PIC 9(06).
040500    05  FILLER                    PIC X(03) VALUE SPACES.
040600    05  RPD-USERNAME              PIC X(20).
040700    05  FILLER                    PIC X(02) VALUE SPACES.
040800    05  RPD-GAME                  PIC X(10).
040900    05  FILLER                    PIC X(02) VALUE SPACES.
041000    05  RPD-STAKE                 PIC Z,ZZZ,ZZZ,ZZ9-.
041100    05  FILLER                    PIC X(02) VALUE SPACES.
041200    05  RPD-PAYOUT                PIC Z,ZZZ,ZZZ,ZZ9-.
041300    05  FILLER                    PIC X(02) VALUE SPACES.
041400    05  RPD-OUTCOME               PIC X(24).
041500    05  FILLER                    PIC X(02) VALUE SPACES.
041600    05  RPD-BALANCE               PIC Z,ZZZ,ZZZ,ZZ9-.
041700    05  FILLER                    PIC X(16) VALUE SPACES.
041800
041900******************************************************************
042000* RPT-SUBTOTAL WIDENED 09-08-2026 0101 - ADDED STAKED, WON AND
042100* ACHIEVEMENTS-THIS-RUN, THE OTHER TWO FIGURES THE RULES CALL
042200* FOR AT THE PLAYER BREAK THAT WERE NEVER ON THIS LINE
042300******************************************************************
04240001  RPT-SUBTOTAL.
042500    05  FILLER                    PIC X(01) VALUE SPACE.
042600    05  FILLER                    PIC X(10) VALUE '  PLAYER  '.
042700    05  RPS-USERNAME              PIC X(20).
042800    05  FILLER                    PIC X(02) VALUE SPACES.
042900    05  FILLER                    PIC X(14)
043000      VALUE 'ROUNDS PLAYED'.
043100    05  RPS-ROUNDS                PIC ZZ,ZZ9.
043200    05  FILLER                    PIC X(02) VALUE SPACES.
043300    05  FILLER                    PIC X(07) VALUE 'STAKED '.
043400    05  RPS-STAKED                PIC Z,ZZZ,ZZZ,ZZ9-.
043500    05  FILLER                    PIC X(01) VALUE SPACE.
043600    05  FILLER                    PIC X(04) VALUE 'WON '.
043700    05  RPS-WON                   PIC Z,ZZZ,ZZZ,ZZ9-.
043800    05  FILLER                    PIC X(01) VALUE SPACE.
043900    05  FILLER                    PIC X(04) VALUE 'NET '.
044000    05  RPS-NET                   PIC Z,ZZZ,ZZZ,ZZ9-.
044100    05  FILLER                    PIC X(01) VALUE SPACE.
044200    05  FILLER                    PIC X(06) VALUE 'ACHV  '.
044300    05  RPS-ACHV                  PIC ZZ9.
044400    05  FILLER                    PIC X(08) VALUE SPACES.
044500
044600******************************************************************
044700* RPT-GRAND-TOTAL WIDENED 09-08-2026 0101 - ADDED REJECTED COUNT
044800* AND ROUNDS PLAYED PER GAME TYPE, BOTH ALREADY TOTALLED IN
044900* WS-CONTROL-TOTALS BUT NEVER MOVED TO THE PRINT LINE
045000******************************************************************
04510001  RPT-GRAND-TOTAL.
045200    05  FILLER                    PIC X(01) VALUE SPACE.
045300    05  FILLER                    PIC X(15) VALUE
045400        'GRAND TOTALS - '.
045500    05  FILLER                    PIC X(01) VALUE SPACE.
045600    05  FILLER                    PIC X(07) VALUE 'STAKED '.
045700    05  RPG-STAKED                PIC Z,ZZZ,ZZZ,ZZ9-.
045800    05  FILLER                    PIC X(01) VALUE SPACE.
045900    05  FILLER                    PIC X(05) VALUE 'PAID '.
046000    05  RPG-PAID                  PIC Z,ZZZ,ZZZ,ZZ9-.
046100    05  FILLER                    PIC X(01) VALUE SPACE.
046200    05  FILLER                    PIC X(06) VALUE 'BONUS '.
046300    05  RPG-BONUS                 PIC Z,ZZZ,ZZZ,ZZ9-.
046400    05  FILLER                    PIC X(01) VALUE SPACE.
046500    05  FILLER                    PIC X(04) VALUE 'REJ '.
046600    05  RPG-REJECTED              PIC ZZZZ9.
046700    05  FILLER                    PIC X(01) VALUE SPACE.
046800    05  FILLER                    PIC X(02) VALUE 'S '.
046900    05  RPG-SLOT-RNDS             PIC ZZZZ9.
047000    05  FILLER                    PIC X(01) VALUE SPACE.
047100    05  FILLER                    PIC X(02) VALUE 'B '.
047200    05  RPG-BJ-RNDS               PIC ZZZZ9.
047300    05  FILLER                    PIC X(01) VALUE SPACE.
047400    05  FILLER                    PIC X(02) VALUE 'R '.
047500    05  RPG-ROUL-RNDS             PIC ZZZZ9.
047600    05  FILLER                    PIC X(19) VALUE SPACES.
047700
04780001  RPT-TRAILER.
047900    05  FILLER                    PIC X(50) VALUE SPACES.
048000    05  FILLER                    PIC X(21) VALUE
048100        'END OF SETTLEMENT RUN'.
048200    05  FILLER                    PIC X(61) VALUE SPACES.
048300
048400PROCEDURE DIVISION.
048500******************************************************************
048600* A0001-MAIN-PARA - TOP LEVEL CONTROL, MIRRORS THE OPEN / LOAD /
048700* PROCESS / REPORT / CLOSE SHAPE USED BY EVERY BATCH RUN ON THIS
048800* FLOOR SINCE THE COIN-BALANCE CONVERSION IN 1996.
048900******************************************************************
049000A0001-MAIN-PARA.
049100    PERFORM B0001-OPEN-FILES THRU B0001-EX.
049200    PERFORM B0010-GET-RUN-DATE THRU B0010-EX.
049300    PERFORM C0001-LOAD-PLAYER-TABLE THRU C0001-EX.
049400    PERFORM E0001-PROCESS-WAGERS THRU E0001-EX.
049500    PERFORM M0001-SORT-ROUND-TABLE THRU M0001-EX.
049600    PERFORM P0001-PRINT-REPORT THRU P0001-EX.
049700    PERFORM Z0001-WRITE-PLAYER-MASTER-OUT THRU Z0001-EX.
049800    PERFORM Z0020-CLOSE-FILES THRU Z0020-EX.
049900    STOP RUN.
050000A0001-EX.
050100    EXIT.
050200
050300******************************************************************
050400* B-PARAGRAPHS - OPEN AND RUN HOUSEKEEPING
050500******************************************************************
050600B0001-OPEN-FILES.
050700    OPEN INPUT  PLAYER-MASTER-IN
050800         INPUT  WAGER-FILE
050900         INPUT  DECK-FILE
051000         OUTPUT PLAYER-MASTER-OUT
051100         OUTPUT TRANSACTION-LEDGER
051200         OUTPUT SETTLEMENT-REPORT.
051300    IF WS-PLR-IN-STATUS NOT = '00'
051400       MOVE 'PLAYER-MASTER-IN OPEN FAILED' TO WS-ERR-MSG
051500       PERFORM Y0001-ERR-HANDLING THRU Y0001-EX
051600    END-IF.
051700    IF WS-WGR-STATUS NOT = '00'
051800       MOVE 'WAGER-FILE OPEN FAILED' TO WS-ERR-MSG
051900       PERFORM Y0001-ERR-HANDLING THRU Y0001-EX
052000    END-IF.
052100    IF WS-DECK-STATUS NOT = '00'
052200       MOVE 'DECK-FILE OPEN FAILED' TO WS-ERR-MSG
052300       PERFORM Y0001-ERR-HANDLING THRU Y0001-EX
052400    END-IF.
052500    IF WS-PLR-OUT-STATUS NOT = '00'
052600       MOVE 'PLAYER-MASTER-OUT OPEN FAILED' TO WS-ERR-MSG
052700       PERFORM Y0001-ERR-HANDLING THRU Y0001-EX
052800    END-IF.
052900    IF WS-TRAN-STATUS NOT = '00'
053000       MOVE 'TRANSACTION-LEDGER OPEN FAILED' TO WS-ERR-MSG
053100       PERFORM Y0001-ERR-HANDLING THRU Y0001-EX
053200    END-IF.
053300    IF WS-RPT-STATUS NOT = '00'
053400       MOVE 'SETTLEMENT-REPORT OPEN FAILED' TO WS-ERR-MSG
053500       PERFORM Y0001-ERR-HANDLING THRU Y0001-EX
053600    END-IF.
053700B0001-EX.
053800    EXIT.
053900
054000B0010-GET-RUN-DATE.
054100    ACCEPT WS-RUN-DATE FROM DATE.
054200    ACCEPT WS-RUN-TIME FROM TIME.
054300B0010-EX.
054400    EXIT.
054500
054600******************************************************************
054700* C-PARAGRAPHS - LOAD THE PLAYER MASTER INTO THE IN-MEMORY TABLE
054800* SAME READ-AHEAD / STORE LOOP AS THE PRICE TABLE LOAD THIS SHOP
054900* HAS USED SINCE THE OCCURS-TABLE TRAINING SET.
055000******************************************************************
055100C0001-LOAD-PLAYER-TABLE.
055200    INITIALIZE PLAYER-TABLE.
055300    MOVE ZERO TO WS-PLAYER-COUNT.
055400    PERFORM C0010-READ-PLAYER-MASTER THRU C0010-EX.
055500    PERFORM C0020-STORE-PLAYER-ENTRY THRU C0020-EX
055600        VARYING WS-PLAYER-COUNT FROM 1 BY 1
055700        UNTIL WS-PLR-EOF OR WS-PLAYER-COUNT > 2000.
055800    SUBTRACT 1 FROM WS-PLAYER-COUNT.
055900C0001-EX.
056000    EXIT.
056100
056200C0010-READ-PLAYER-MASTER.
056300    READ PLAYER-MASTER-IN
056400        AT END
056500            MOVE 'Y' TO WS-PLR-EOF-SW
056600            GO TO C0010-EX
056700    END-READ.
056800    IF WS-PLR-IN-STATUS NOT = '00'
056900    AND WS-PLR-IN-STATUS NOT = '10'
057000       MOVE 'PLAYER-MASTER-IN READ ERROR' TO WS-ERR-MSG
057100       PERFORM Y0001-ERR-HANDLING THRU Y0001-EX
057200    END-IF.
057300C0010-EX.
057400    EXIT.
057500
057600C0020-STORE-PLAYER-ENTRY.
057700    MOVE PLR-ID       TO PLT-ID (WS-PLAYER-COUNT).
057800    MOVE PLR-USERNAME TO PLT-USERNAME (WS-PLAYER-COUNT).
057900    MOVE PLR-COINS    TO PLT-COINS (WS-PLAYER-COUNT).
058000    PERFORM C0010-READ-PLAYER-MASTER THRU C0010-EX.
058100C0020-EX.
058200    EXIT.
058300
058400******************************************************************
058500* E-PARAGRAPHS - DRIVE THE WAGER FILE, ONE WAGER PER RECORD,
058600* AND DISPATCH EACH TO THE GAME ENGINE NAMED BY WGR-GAME.
058700******************************************************************
058800E0001-PROCESS-WAGERS.
058900    PERFORM E0010-READ-WAGER-FILE THRU E0010-EX.
059000    IF NOT WS-WGR-EOF
059100       PERFORM E0020-SETTLE-WAGER THRU E0020-EX UNTIL WS-WGR-EOF
059200    END-IF.
059300E0001-EX.
059400    EXIT.
059500
059600E0010-READ-WAGER-FILE.
059700    READ WAGER-FILE
059800        AT END
059900            MOVE 'Y' TO WS-WGR-EOF-SW
060000            GO TO E0010-EX
060100    END-READ.
060200    IF WS-WGR-STATUS NOT = '00' AND WS-WGR-STATUS NOT = '10'
060300       MOVE 'WAGER-FILE READ ERROR' TO WS-ERR-MSG
060400       PERFORM Y0001-ERR-HANDLING THRU Y0001-EX
060500    END-IF.
060600E0010-EX.
060700    EXIT.
060800
060900E0020-SETTLE-WAGER.
061000    INITIALIZE WS-CURRENT-ROUND.
061100    MOVE 'N' TO WS-CUR-REJECT-SW.
061200    PERFORM E0030-FIND-PLAYER THRU E0030-EX.
061300    IF NOT WS-PLAYER-FOUND
061400       ADD 1 TO WS-REJECTED-CNT
061500       PERFORM E0040-RECORD-REJECT THRU E0040-EX
061600    ELSE
061700       EVALUATE WGR-GAME
061800          WHEN 'S' MOVE 'SLOTS'     TO WS-CUR-GAME
061900                   MOVE 1 TO WS-CUR-STAKE
062000          WHEN 'B' MOVE 'BLACKJACK' TO WS-CUR-GAME
062100                   MOVE WGR-AMOUNT TO WS-CUR-STAKE
062200          WHEN 'R' MOVE 'ROULETTE'  TO WS-CUR-GAME
062300                   MOVE WGR-AMOUNT TO WS-CUR-STAKE
062400          WHEN OTHER MOVE 'UNKNOWN' TO WS-CUR-GAME
062500                   MOVE WGR-AMOUNT TO WS-CUR-STAKE
062600       END-EVALUATE
062700       IF WS-CUR-STAKE = ZERO
062800             OR WS-CUR-STAKE > PLT-COINS (PLT-IDX)
062900             OR WGR-GAME NOT = 'S' AND WGR-GAME NOT = 'B'
063000                                 AND WGR-GAME NOT = 'R'
063100          ADD 1 TO WS-REJECTED-CNT
063200          MOVE 'Y' TO WS-CUR-REJECT-SW
063300          PERFORM E0040-RECORD-REJECT THRU E0040-EX
063400       ELSE
063500          EVALUATE WGR-GAME
063600             WHEN 'S' PERFORM F0001-SLOT-SETTLE THRU F0001-EX
063700             WHEN 'B' PERFORM G0001-BJACK-SETTLE THRU G0001-EX
063800             WHEN 'R' PERFORM H0001-ROUL-SETTLE THRU H0001-EX
063900          END-EVALUATE
064000          IF WS-CUR-REJECT
064100             ADD 1 TO WS-REJECTED-CNT
064200             PERFORM E0040-RECORD-REJECT THRU E0040-EX
064300          ELSE
064400             PERFORM E0050-FINISH-ROUND THRU E0050-EX
064500          END-IF
064600       END-IF
064700    END-IF.
064800    PERFORM E0010-READ-WAGER-FILE THRU E0010-EX.
064900E0020-EX.
065000    EXIT.
065100
065200E0030-FIND-PLAYER.
065300    MOVE 'N' TO WS-PLAYER-FOUND-SW.
065400    SET PLT-IDX TO 1.
065500    SEARCH PLT-TAB-ENTRY
065600        AT END
065700            MOVE 'N' TO WS-PLAYER-FOUND-SW
065800        WHEN PLT-ID (PLT-IDX) = WGR-PLAYER-ID
065900            MOVE 'Y' TO WS-PLAYER-FOUND-SW
066000    END-SEARCH.
066100E0030-EX.
066200    EXIT.
066300
066400E0040-RECORD-REJECT.
066500    ADD 1 TO WS-RND-COUNT.
066600    MOVE WGR-PLAYER-ID TO WS-RND-PLAYER-ID (WS-RND-COUNT).
066700    IF WS-PLAYER-FOUND
066800       MOVE PLT-USERNAME (PLT-IDX)
066900           TO WS-RND-USERNAME (WS-RND-COUNT)
067000       MOVE PLT-COINS (PLT-IDX)
067100           TO WS-RND-BAL-AFTER (WS-RND-COUNT)
067200    ELSE
067300       MOVE 'UNKNOWN PLAYER ID' TO WS-RND-USERNAME (WS-RND-COUNT)
067400       MOVE ZERO TO WS-RND-BAL-AFTER (WS-RND-COUNT)
067500    END-IF.
067600    MOVE WS-CUR-GAME TO WS-RND-GAME (WS-RND-COUNT).
067700    MOVE WGR-AMOUNT TO WS-RND-STAKE (WS-RND-COUNT).
067800    MOVE ZERO TO WS-RND-PAYOUT (WS-RND-COUNT).
067900    MOVE 'REJECTED - SEE WAGER FILE'
068000        TO WS-RND-OUTCOME (WS-RND-COUNT).
068100    MOVE WS-RND-COUNT TO WS-RND-SEQ (WS-RND-COUNT).
068200    MOVE ZERO TO WS-RND-ACHV-CNT (WS-RND-COUNT).
068300E0040-EX.
068400    EXIT.
068500
068600E0050-FINISH-ROUND.
068700    ADD 1 TO WS-RND-COUNT.
068800    MOVE WS-RND-COUNT TO WS-CUR-SEQ-ED.
068900    STRING 'RND' WS-CUR-SEQ-ED DELIMITED BY SIZE
069000        INTO WS-CUR-REF-ID.
069100    PERFORM K0010-POST-TRAN THRU K0010-EX.
069200    IF WS-CUR-PAYOUT > 0                                          0109
069300       SET WS-CUR-WIN TO TRUE
069400    ELSE
069500       MOVE 'N' TO WS-CUR-WIN-SW
069600    END-IF.
069700    ADD 1 TO PLT-BET-CNT (PLT-IDX).
069800    ADD WS-CUR-STAKE TO PLT-BET-AMT (PLT-IDX).
069900    COMPUTE PLT-NET-PROFIT (PLT-IDX) =
070000        PLT-NET-PROFIT (PLT-IDX) + WS-CUR-PAYOUT - WS-CUR-STAKE.
070100    IF WS-CUR-WIN
070200       ADD 1 TO PLT-WIN-CNT (PLT-IDX)
070300       ADD WS-CUR-PAYOUT TO PLT-WIN-AMT (PLT-IDX)
070400       IF WS-CUR-PAYOUT > PLT-BIG-WIN-AMT (PLT-IDX)
070500          MOVE WS-CUR-PAYOUT TO PLT-BIG-WIN-AMT (PLT-IDX)
070600       END-IF
070700       EVALUATE WGR-GAME
070800          WHEN 'S' ADD 1 TO PLT-SLOT-WIN-CNT (PLT-IDX)
070900                   ADD WS-CUR-PAYOUT TO PLT-SLOT-WIN-AMT (PLT-IDX)
071000          WHEN 'B' ADD 1 TO PLT-BJ-WIN-CNT (PLT-IDX)
071100                   ADD WS-CUR-PAYOUT TO PLT-BJ-WIN-AMT (PLT-IDX)
071200          WHEN 'R' ADD 1 TO PLT-ROUL-WIN-CNT (PLT-IDX)
071300                   ADD WS-CUR-PAYOUT TO PLT-ROUL-WIN-AMT (PLT-IDX)
071400       END-EVALUATE
071500    END-IF.
071600    PERFORM N0001-ACHV-EVALUATE THRU N0001-EX.
071700    MOVE PLT-ID (PLT-IDX)
071800        TO WS-RND-PLAYER-ID (WS-RND-COUNT).
071900    MOVE PLT-USERNAME (PLT-IDX)
072000        TO WS-RND-USERNAME (WS-RND-COUNT).
072100    MOVE WS-CUR-GAME            TO WS-RND-GAME (WS-RND-COUNT).
072200    MOVE WS-CUR-STAKE           TO WS-RND-STAKE (WS-RND-COUNT).
072300    MOVE WS-CUR-PAYOUT          TO WS-RND-PAYOUT (WS-RND-COUNT).
072400    MOVE WS-CUR-OUTCOME         TO WS-RND-OUTCOME (WS-RND-COUNT).
072500    MOVE PLT-COINS (PLT-IDX)
072600        TO WS-RND-BAL-AFTER (WS-RND-COUNT).
072700    MOVE WS-RND-COUNT           TO WS-RND-SEQ (WS-RND-COUNT).
072800    MOVE PLT-ACHV-UNLOCK-CNT (PLT-IDX)                            0105
072900        TO WS-RND-ACHV-CNT (WS-RND-COUNT).
073000    ADD WS-CUR-STAKE  TO WS-TOTAL-STAKED.
073100    ADD WS-CUR-PAYOUT TO WS-TOTAL-PAID.
073200    EVALUATE WGR-GAME
073300       WHEN 'S' ADD 1 TO WS-SLOT-RND-CNT
073400       WHEN 'B' ADD 1 TO WS-BJACK-RND-CNT
073500       WHEN 'R' ADD 1 TO WS-ROUL-RND-CNT
073600    END-EVALUATE.
073700E0050-EX.
073800    EXIT.
073900
074000******************************************************************
074100* F-PARAGRAPHS - SLOT MACHINE ENGINE.  WGR-SEED-1/2/3 ARE THE
074200* THREE REEL STOP SEGMENTS (15-30) SUPPLIED ON THE WAGER RECORD -
074300* REDUCED BY CEILING DIVISION BY 2 TO A STOP NUMBER 8-15, THEN
074400* OFFSET BY 7 TO INDEX THE REEL STRIPS IN CWRCAT.  STAKE IS
074500* ALWAYS 1 COIN REGARDLESS OF WGR-AMOUNT - SEE E0020.
074600******************************************************************
074700F0001-SLOT-SETTLE.
074800    PERFORM F0010-SLOT-MAP-REELS THRU F0010-EX.
074900    PERFORM F0020-SLOT-PAYOUT THRU F0020-EX.
075000F0001-EX.
075100    EXIT.
075200
075300F0010-SLOT-MAP-REELS.
075400    COMPUTE WS-SLOT-IDX-1 = (WGR-SEED-1 + 1) / 2 - 7.
075500    COMPUTE WS-SLOT-IDX-2 = (WGR-SEED-2 + 1) / 2 - 7.
075600    COMPUTE WS-SLOT-IDX-3 = (WGR-SEED-3 + 1) / 2 - 7.
075700    MOVE WS-REEL-STOP (1 WS-SLOT-IDX-1) TO WS-SLOT-FRUIT-1.
075800    MOVE WS-REEL-STOP (2 WS-SLOT-IDX-2) TO WS-SLOT-FRUIT-2.
075900    MOVE WS-REEL-STOP (3 WS-SLOT-IDX-3) TO WS-SLOT-FRUIT-3.
076000F0010-EX.
076100    EXIT.
076200
076300******************************************************************
076400* PAYOUT TABLE IS A FIRST-MATCH CASCADE, CHECKED IN THIS ORDER -
076500* DO NOT RE-SEQUENCE THE WHEN CLAUSES, THE RULES COMMITTEE ONLY
076600* LOOKS AT REELS 1 AND 2 FOR THE TWO-OF-A-KIND AWARDS.
076700******************************************************************
076800F0020-SLOT-PAYOUT.
076900    EVALUATE TRUE
077000       WHEN WS-SLOT-FRUIT-1 = 'CHERRY'
077100           AND WS-SLOT-FRUIT-2 = 'CHERRY'
077200            AND WS-SLOT-FRUIT-3 = 'CHERRY'
077300            MOVE 50 TO WS-CUR-PAYOUT
077400            MOVE 'THREE CHERRIES - WIN' TO WS-CUR-OUTCOME
077500       WHEN WS-SLOT-FRUIT-1 = 'CHERRY'
077600           AND WS-SLOT-FRUIT-2 = 'CHERRY'
077700            MOVE 40 TO WS-CUR-PAYOUT
077800            MOVE 'TWO CHERRIES - WIN' TO WS-CUR-OUTCOME
077900       WHEN WS-SLOT-FRUIT-1 = 'APPLE'
078000           AND WS-SLOT-FRUIT-2 = 'APPLE'
078100            AND WS-SLOT-FRUIT-3 = 'APPLE'
078200            MOVE 20 TO WS-CUR-PAYOUT
078300            MOVE 'THREE APPLES - WIN' TO WS-CUR-OUTCOME
078400       WHEN WS-SLOT-FRUIT-1 = 'APPLE'
078500           AND WS-SLOT-FRUIT-2 = 'APPLE'
078600            MOVE 10 TO WS-CUR-PAYOUT
078700            MOVE 'TWO APPLES - WIN' TO WS-CUR-OUTCOME
078800       WHEN WS-SLOT-FRUIT-1 = 'BANANA'
078900           AND WS-SLOT-FRUIT-2 = 'BANANA'
079000            AND WS-SLOT-FRUIT-3 = 'BANANA'
079100            MOVE 15 TO WS-CUR-PAYOUT
079200            MOVE 'THREE BANANAS - WIN' TO WS-CUR-OUTCOME
079300       WHEN WS-SLOT-FRUIT-1 = 'BANANA'
079400           AND WS-SLOT-FRUIT-2 = 'BANANA'
079500            MOVE 05 TO WS-CUR-PAYOUT
079600            MOVE 'TWO BANANAS - WIN' TO WS-CUR-OUTCOME
079700       WHEN WS-SLOT-FRUIT-1 = 'LEMON'
079800           AND WS-SLOT-FRUIT-2 = 'LEMON'
079900            AND WS-SLOT-FRUIT-3 = 'LEMON'
080000            MOVE 03 TO WS-CUR-PAYOUT
080100            MOVE 'THREE LEMONS - WIN' TO WS-CUR-OUTCOME
080200       WHEN OTHER
080300            MOVE ZERO TO WS-CUR-PAYOUT
080400            MOVE 'NO MATCH - LOSS' TO WS-CUR-OUTCOME
080500    END-EVALUATE.
080600F0020-EX.
080700    EXIT.
080800
080900******************************************************************
081000* G-PARAGRAPHS - BLACKJACK ENGINE.  HOUSE PLAYS THE HAND ON THE
081100* PLAYER'S BEHALF SINCE THE WAGER FILE CARRIES NO ACTION
081200* SEQUENCE - SPLIT AN OPENING PAIR WHEN FUNDS COVER THE SECOND
081300* WAGER, ELSE DOUBLE DOWN ON 9/10/11 WHEN FUNDS COVER THE EXTRA
081400* STAKE, OTHERWISE HIT TO 17 AND STAND.  DEALER HITS SOFT 17.
081500******************************************************************
081600G0001-BJACK-SETTLE.
081700    PERFORM G0005-BJACK-INIT THRU G0005-EX.
081800    PERFORM G0010-BJACK-DEAL THRU G0010-EX.
081900    PERFORM G0011-BJACK-CHECK-SPLIT THRU G0011-EX.                0097
082000    PERFORM G0020-BJACK-HAND-VALUE THRU G0020-EX
082100        VARYING WS-BJ-HAND-IDX FROM 1 BY 1
082200        UNTIL WS-BJ-HAND-IDX > WS-BJ-HAND-COUNT.
082300    PERFORM G0030-BJACK-PLAY-HAND THRU G0030-EX
082400        VARYING WS-BJ-HAND-IDX FROM 1 BY 1
082500        UNTIL WS-BJ-HAND-IDX > WS-BJ-HAND-COUNT.
082600    PERFORM G0040-BJACK-DEALER-PLAY THRU G0040-EX.
082700    PERFORM G0050-BJACK-SETTLE-HAND THRU G0050-EX
082800        VARYING WS-BJ-HAND-IDX FROM 1 BY 1
082900        UNTIL WS-BJ-HAND-IDX > WS-BJ-HAND-COUNT.
083000    MOVE WS-BJ-TOTAL-PAYOUT TO WS-CUR-PAYOUT.
083100    MOVE WS-BJ-TOTAL-STAKE  TO WS-CUR-STAKE.
083200    IF WS-BJ-HAND-COUNT = 2
083300       MOVE 'SPLIT HAND SETTLEMENT' TO WS-CUR-OUTCOME
083400    ELSE
083500       MOVE WS-BJ-HAND-OUTCOME (1) TO WS-CUR-OUTCOME
083600    END-IF.
083700G0001-EX.
083800    EXIT.
083900
084000G0005-BJACK-INIT.
084100    INITIALIZE WS-BJACK-WORK.
084200    MOVE 1 TO WS-BJ-HAND-COUNT.
084300    SET WS-BJ-HAND-IDX TO 1.
084400    MOVE WS-CUR-STAKE TO WS-BJ-HAND-WAGER (WS-BJ-HAND-IDX).
084500G0005-EX.
084600    EXIT.
084700
084800G0010-BJACK-DEAL.
084900    PERFORM G0015-DECK-READ-CARD THRU G0015-EX.
085000    MOVE WS-BJ-DECK-CARD TO WS-BJ-HAND-CARD (1 1).
085100    MOVE 1 TO WS-BJ-HAND-CARD-CNT (1).
085200    PERFORM G0015-DECK-READ-CARD THRU G0015-EX.
085300    MOVE WS-BJ-DECK-CARD TO WS-BJ-DEALER-CARD (1).
085400    MOVE 1 TO WS-BJ-DEALER-CARD-CNT.
085500    PERFORM G0015-DECK-READ-CARD THRU G0015-EX.
085600    ADD 1 TO WS-BJ-HAND-CARD-CNT (1).
085700    MOVE WS-BJ-DECK-CARD
085800        TO WS-BJ-HAND-CARD (1 WS-BJ-HAND-CARD-CNT (1)).
085900    PERFORM G0015-DECK-READ-CARD THRU G0015-EX.
086000    ADD 1 TO WS-BJ-DEALER-CARD-CNT.
086100    MOVE WS-BJ-DECK-CARD
086200        TO WS-BJ-DEALER-CARD (WS-BJ-DEALER-CARD-CNT).
086300G0010-EX.
086400    EXIT.
086500
086600******************************************************************
086700* A PAIR ON THE OPENING TWO CARDS SPLITS INTO A SECOND HAND WHEN
086800* THE PLAYER HAS COVERAGE FOR THE SECOND WAGER - PER AUDIT
086900* FINDING 99-14, SAME COVERAGE RULE AS THE DOUBLE DOWN CHECK.
087000******************************************************************
087100G0011-BJACK-CHECK-SPLIT.                                          0097
087200    IF WS-BJ-HAND-CARD (1 1) = WS-BJ-HAND-CARD (1 2)
087300         AND (WS-BJ-HAND-WAGER (1) * 2) <= PLT-COINS (PLT-IDX)    0097
087400       MOVE WS-BJ-HAND-CARD (1 2) TO WS-BJ-SPLIT-CARD
087500       PERFORM G0015-DECK-READ-CARD THRU G0015-EX
087600       MOVE WS-BJ-DECK-CARD TO WS-BJ-HAND-CARD (1 2)
087700       MOVE WS-BJ-SPLIT-CARD TO WS-BJ-HAND-CARD (2 1)
087800       PERFORM G0015-DECK-READ-CARD THRU G0015-EX
087900       MOVE WS-BJ-DECK-CARD TO WS-BJ-HAND-CARD (2 2)
088000       MOVE 2 TO WS-BJ-HAND-CARD-CNT (1)
088100       MOVE 2 TO WS-BJ-HAND-CARD-CNT (2)
088200       MOVE WS-BJ-HAND-WAGER (1) TO WS-BJ-HAND-WAGER (2)
088300       MOVE 2 TO WS-BJ-HAND-COUNT
088400    END-IF.
088500G0011-EX.
088600    EXIT.
088700
088800G0015-DECK-READ-CARD.
088900    READ DECK-FILE
089000        AT END
089100            MOVE 'Y' TO WS-DECK-EOF-SW
089200    END-READ.
089300    IF WS-DECK-STATUS NOT = '00' AND WS-DECK-STATUS NOT = '10'
089400       MOVE 'DECK-FILE READ ERROR' TO WS-ERR-MSG
089500       PERFORM Y0001-ERR-HANDLING THRU Y0001-EX
089600    END-IF.
089700    IF WS-DECK-EOF
089800       MOVE 'DECK FILE EXHAUSTED MID-SHOE' TO WS-ERR-MSG
089900       PERFORM Y0001-ERR-HANDLING THRU Y0001-EX
090000    ELSE
090100       MOVE CRD-VALUE TO WS-BJ-DECK-CARD
090200    END-IF.
090300G0015-EX.
090400    EXIT.
090500
090600G0020-BJACK-HAND-VALUE.
090700    MOVE ZERO TO WS-BJ-HAND-VALUE (WS-BJ-HAND-IDX).
090800    MOVE ZERO TO WS-BJ-ACE-CNT.
090900    PERFORM G0022-BJACK-SUM-CARD THRU G0022-EX
091000        VARYING WS-BJ-CRD-IDX FROM 1 BY 1
091100        UNTIL WS-BJ-CRD-IDX
091200            > WS-BJ-HAND-CARD-CNT (WS-BJ-HAND-IDX).
091300    PERFORM G0023-BJACK-SOFTEN-ACES THRU G0023-EX
091400        UNTIL WS-BJ-HAND-VALUE (WS-BJ-HAND-IDX) NOT > 21
091500           OR WS-BJ-ACE-CNT = ZERO.
091600    IF WS-BJ-ACE-CNT > ZERO
091700         AND WS-BJ-HAND-VALUE (WS-BJ-HAND-IDX) NOT > 21
091800       SET WS-BJ-HAND-SOFT (WS-BJ-HAND-IDX) TO TRUE
091900    ELSE
092000       MOVE 'N' TO WS-BJ-HAND-SOFT-SW (WS-BJ-HAND-IDX)
092100    END-IF.
092200G0020-EX.
092300    EXIT.
092400
092500G0022-BJACK-SUM-CARD.
092600    ADD WS-BJ-HAND-CARD (WS-BJ-HAND-IDX WS-BJ-CRD-IDX)
092700        TO WS-BJ-HAND-VALUE (WS-BJ-HAND-IDX).
092800    IF WS-BJ-HAND-CARD (WS-BJ-HAND-IDX WS-BJ-CRD-IDX) = 11
092900       ADD 1 TO WS-BJ-ACE-CNT
093000    END-IF.
093100G0022-EX.
093200    EXIT.
093300
093400G0023-BJACK-SOFTEN-ACES.
093500    SUBTRACT 10 FROM WS-BJ-HAND-VALUE (WS-BJ-HAND-IDX).
093600    SUBTRACT 1 FROM WS-BJ-ACE-CNT.
093700G0023-EX.
093800    EXIT.
093900
094000G0030-BJACK-PLAY-HAND.
094100    IF (WS-BJ-HAND-VALUE (WS-BJ-HAND-IDX) = 9
094200         OR WS-BJ-HAND-VALUE (WS-BJ-HAND-IDX) = 10
094300         OR WS-BJ-HAND-VALUE (WS-BJ-HAND-IDX) = 11)
094400         AND (WS-BJ-HAND-WAGER (WS-BJ-HAND-IDX) * 2)              0108
094500             <= PLT-COINS (PLT-IDX)
094600       ADD WS-BJ-HAND-WAGER (WS-BJ-HAND-IDX)
094700           TO WS-BJ-HAND-WAGER (WS-BJ-HAND-IDX)
094800       PERFORM G0015-DECK-READ-CARD THRU G0015-EX
094900       ADD 1 TO WS-BJ-HAND-CARD-CNT (WS-BJ-HAND-IDX)
095000       MOVE WS-BJ-DECK-CARD
095100           TO WS-BJ-HAND-CARD (WS-BJ-HAND-IDX
095200                               WS-BJ-HAND-CARD-CNT
095300                                   (WS-BJ-HAND-IDX))
095400       PERFORM G0020-BJACK-HAND-VALUE THRU G0020-EX
095500       SET WS-BJ-HAND-DONE (WS-BJ-HAND-IDX) TO TRUE
095600    END-IF.
095700    IF NOT WS-BJ-HAND-DONE (WS-BJ-HAND-IDX)
095800       PERFORM G0031-BJACK-HIT-STEP THRU G0031-EX
095900           UNTIL WS-BJ-HAND-VALUE (WS-BJ-HAND-IDX) NOT < 17
096000              OR WS-BJ-HAND-VALUE (WS-BJ-HAND-IDX) > 21
096100    END-IF.
096200    IF WS-BJ-HAND-VALUE (WS-BJ-HAND-IDX) > 21
096300       SET WS-BJ-HAND-BUST (WS-BJ-HAND-IDX) TO TRUE
096400    END-IF.
096500G0030-EX.
096600    EXIT.
096700
096800G0031-BJACK-HIT-STEP.
096900    PERFORM G0015-DECK-READ-CARD THRU G0015-EX.
097000    ADD 1 TO WS-BJ-HAND-CARD-CNT (WS-BJ-HAND-IDX).
097100    MOVE WS-BJ-DECK-CARD
097200        TO WS-BJ-HAND-CARD (WS-BJ-HAND-IDX
097300                            WS-BJ-HAND-CARD-CNT
097400                                (WS-BJ-HAND-IDX)).
097500    PERFORM G0020-BJACK-HAND-VALUE THRU G0020-EX.
097600G0031-EX.
097700    EXIT.
097800
097900G0040-BJACK-DEALER-PLAY.
098000    PERFORM G0041-DEALER-VALUE THRU G0041-EX.
098100    PERFORM G0042-DEALER-HIT THRU G0042-EX                        0098
098200        UNTIL WS-BJ-DEALER-VALUE NOT < 17.                        0098
098300G0040-EX.
098400    EXIT.
098500
098600G0041-DEALER-VALUE.
098700    MOVE ZERO TO WS-BJ-DEALER-VALUE.
098800    MOVE ZERO TO WS-BJ-ACE-CNT.
098900    PERFORM G0043-DEALER-SUM-CARD THRU G0043-EX
099000        VARYING WS-BJ-DLR-IDX FROM 1 BY 1
099100        UNTIL WS-BJ-DLR-IDX > WS-BJ-DEALER-CARD-CNT.
099200    PERFORM G0044-DEALER-SOFTEN THRU G0044-EX
099300        UNTIL WS-BJ-DEALER-VALUE NOT > 21
099400            OR WS-BJ-ACE-CNT = ZERO.
099500    IF WS-BJ-ACE-CNT > ZERO AND WS-BJ-DEALER-VALUE NOT > 21
099600       SET WS-BJ-DEALER-SOFT TO TRUE
099700    ELSE
099800       MOVE 'N' TO WS-BJ-DEALER-SOFT-SW
099900    END-IF.
100000G0041-EX.
100100    EXIT.
100200
100300G0042-DEALER-HIT.
100400    PERFORM G0015-DECK-READ-CARD THRU G0015-EX.
100500    ADD 1 TO WS-BJ-DEALER-CARD-CNT.
100600    MOVE WS-BJ-DECK-CARD
100700        TO WS-BJ-DEALER-CARD (WS-BJ-DEALER-CARD-CNT).
100800    PERFORM G0041-DEALER-VALUE THRU G0041-EX.
100900G0042-EX.
101000    EXIT.
101100
101200G0043-DEALER-SUM-CARD.
101300    ADD WS-BJ-DEALER-CARD (WS-BJ-DLR-IDX) TO WS-BJ-DEALER-VALUE.
101400    IF WS-BJ-DEALER-CARD (WS-BJ-DLR-IDX) = 11
101500       ADD 1 TO WS-BJ-ACE-CNT
101600    END-IF.
101700G0043-EX.
101800    EXIT.
101900
102000G0044-DEALER-SOFTEN.
102100    SUBTRACT 10 FROM WS-BJ-DEALER-VALUE.
102200    SUBTRACT 1 FROM WS-BJ-ACE-CNT.
102300G0044-EX.
102400    EXIT.
102500
102600******************************************************************
102700* OUTCOME PER HAND - NO BLACKJACK 3:2 PREMIUM, A NATURAL 21 PAYS
102800* EVEN MONEY LIKE ANY OTHER WIN - PER RULES COMMITTEE RULING
102900* CARRIED OVER FROM THE FLOOR'S TABLE-GAME RULE CARD, NOT OURS.
103000******************************************************************
103100G0050-BJACK-SETTLE-HAND.
103200    EVALUATE TRUE
103300       WHEN WS-BJ-HAND-BUST (WS-BJ-HAND-IDX)
103400          MOVE ZERO TO WS-BJ-HAND-PAYOUT (WS-BJ-HAND-IDX)
103500          MOVE 'PLAYER BUST - LOSS' TO
103600               WS-BJ-HAND-OUTCOME (WS-BJ-HAND-IDX)
103700       WHEN WS-BJ-DEALER-VALUE > 21
103800          COMPUTE WS-BJ-HAND-PAYOUT (WS-BJ-HAND-IDX) =
103900              WS-BJ-HAND-WAGER (WS-BJ-HAND-IDX) * 2
104000          MOVE 'DEALER BUST - WIN' TO
104100               WS-BJ-HAND-OUTCOME (WS-BJ-HAND-IDX)
104200       WHEN WS-BJ-HAND-VALUE (WS-BJ-HAND-IDX)
104300           > WS-BJ-DEALER-VALUE
104400          COMPUTE WS-BJ-HAND-PAYOUT (WS-BJ-HAND-IDX) =
104500              WS-BJ-HAND-WAGER (WS-BJ-HAND-IDX) * 2
104600          MOVE 'PLAYER HIGHER - WIN' TO
104700               WS-BJ-HAND-OUTCOME (WS-BJ-HAND-IDX)
104800       WHEN WS-BJ-HAND-VALUE (WS-BJ-HAND-IDX)
104900           = WS-BJ-DEALER-VALUE
105000          MOVE WS-BJ-HAND-WAGER (WS-BJ-HAND-IDX)
105100              TO WS-BJ-HAND-PAYOUT (WS-BJ-HAND-IDX)
105200          MOVE 'PUSH - TIE WITH DEALER' TO
105300               WS-BJ-HAND-OUTCOME (WS-BJ-HAND-IDX)
105400       WHEN OTHER
105500          MOVE ZERO TO WS-BJ-HAND-PAYOUT (WS-BJ-HAND-IDX)
105600          MOVE 'DEALER HIGHER - LOSS' TO
105700               WS-BJ-HAND-OUTCOME (WS-BJ-HAND-IDX)
105800    END-EVALUATE.
105900    ADD WS-BJ-HAND-PAYOUT (WS-BJ-HAND-IDX) TO WS-BJ-TOTAL-PAYOUT.
106000    ADD WS-BJ-HAND-WAGER (WS-BJ-HAND-IDX)  TO WS-BJ-TOTAL-STAKE.
106100G0050-EX.
106200    EXIT.
106300
106400******************************************************************
106500* H-PARAGRAPHS - ROULETTE ENGINE.  WGR-ROUL-NUMBERS IS A COMMA
106600* SEPARATED LIST OF THE NUMBERS COVERED BY THIS BET, WGR-ROUL-
106700* SPIN IS THE WINNING NUMBER AND WGR-ROUL-ODDS IS THE PAYOUT
106800* MULTIPLE ALREADY PRICED FOR THE BET TYPE BY THE FLOOR SYSTEM.
106900* THE LIST IS EDITED ALL-OR-NOTHING BEFORE IT IS EVER COMPUTED -
107000* ONE BAD TOKEN FAILS THE WHOLE BET, PER THE BET-SLIP EDIT RULE.
107100******************************************************************
107200H0001-ROUL-SETTLE.
107300    PERFORM H0010-ROUL-VALIDATE THRU H0010-EX.
107400    IF NOT WS-CUR-REJECT
107500       PERFORM H0020-ROUL-COMPUTE THRU H0020-EX
107600    END-IF.
107700H0001-EX.
107800    EXIT.
107900
108000H0010-ROUL-VALIDATE.
108100    MOVE 'N' TO WS-ROUL-BAD-SW.                                   0100
108200    MOVE ZERO TO WS-ROUL-TOKEN-CNT.
108300    UNSTRING WGR-ROUL-NUMBERS DELIMITED BY ','
108400        INTO WS-ROUL-TOKEN (01) WS-ROUL-TOKEN (02)
108500             WS-ROUL-TOKEN (03) WS-ROUL-TOKEN (04)
108600             WS-ROUL-TOKEN (05) WS-ROUL-TOKEN (06)
108700             WS-ROUL-TOKEN (07) WS-ROUL-TOKEN (08)
108800             WS-ROUL-TOKEN (09) WS-ROUL-TOKEN (10)
108900             WS-ROUL-TOKEN (11) WS-ROUL-TOKEN (12)
109000             WS-ROUL-TOKEN (13) WS-ROUL-TOKEN (14)
109100             WS-ROUL-TOKEN (15) WS-ROUL-TOKEN (16)
109200             WS-ROUL-TOKEN (17) WS-ROUL-TOKEN (18)
109300             WS-ROUL-TOKEN (19) WS-ROUL-TOKEN (20)
109400        TALLYING IN WS-ROUL-TOKEN-CNT.
109500    IF WS-ROUL-TOKEN-CNT > 0
109600       PERFORM H0011-ROUL-CHECK-DIGITS THRU H0011-EX              0100
109700           VARYING WS-ROUL-TOK-IDX FROM 1 BY 1                    0100
109800           UNTIL WS-ROUL-TOK-IDX > WS-ROUL-TOKEN-CNT              0100
109900    END-IF.
110000    IF WS-ROUL-BAD                                                0100
110100       MOVE 'Y' TO WS-CUR-REJECT-SW                               0100
110200       MOVE 'BAD NUMBER LIST - REJECT' TO WS-CUR-OUTCOME          0100
110300    END-IF.
110400H0010-EX.
110500    EXIT.
110600
110700******************************************************************
110800* EVERY NON-SPACE TOKEN MUST EDIT AS NUMERIC AND FALL IN 0-36 -
110900* THE USUAL MOVE-THEN-TEST-NUMERIC TRICK, NO INTRINSIC FUNCTION
111000* NEEDED.  ONE BAD TOKEN SETS THE SWITCH FOR THE WHOLE REQUEST.
111100******************************************************************
111200H0011-ROUL-CHECK-DIGITS.                                          0100
111300    IF WS-ROUL-TOKEN (WS-ROUL-TOK-IDX) NOT = SPACES
111400       MOVE WS-ROUL-TOKEN (WS-ROUL-TOK-IDX) TO WS-ROUL-TOKEN-EDIT 0107
111500       IF WS-ROUL-TOKEN-EDIT NOT NUMERIC
111600          OR WS-ROUL-TOKEN-EDIT > 36
111700          MOVE 'Y' TO WS-ROUL-BAD-SW
111800       END-IF
111900    END-IF.
112000H0011-EX.
112100    EXIT.
112200
112300H0020-ROUL-COMPUTE.
112400    MOVE 'N' TO WS-ROUL-WIN-SW.
112500    PERFORM H0021-ROUL-CHECK-TOKEN THRU H0021-EX
112600        VARYING WS-ROUL-TOK-IDX FROM 1 BY 1
112700        UNTIL WS-ROUL-TOK-IDX > WS-ROUL-TOKEN-CNT.
112800    IF WS-ROUL-WIN
112900       COMPUTE WS-CUR-PAYOUT =
113000           (WGR-AMOUNT * WGR-ROUL-ODDS) + WGR-AMOUNT
113100       MOVE 'NUMBER HIT - PAID AT ODDS' TO WS-CUR-OUTCOME
113200    ELSE
113300       MOVE ZERO TO WS-CUR-PAYOUT
113400       MOVE 'NUMBER MISSED - LOSS' TO WS-CUR-OUTCOME
113500    END-IF.
113600H0020-EX.
113700    EXIT.
113800
113900H0021-ROUL-CHECK-TOKEN.
114000    MOVE WS-ROUL-TOKEN (WS-ROUL-TOK-IDX) TO WS-ROUL-TOKEN-NUM.    0107
114100    IF WS-ROUL-TOKEN-NUM = WGR-ROUL-SPIN
114200       SET WS-ROUL-WIN TO TRUE
114300    END-IF.
114400H0021-EX.
114500    EXIT.
114600
114700******************************************************************
114800* K-PARAGRAPHS - POST THE APPEND-ONLY LEDGER.  EVERY ROUND
114900* POSTS A BET LEG AND, WHEN IT PAYS, A WIN LEG SHARING THE SAME
115000* TRN-REF-ID SO THE TWO CAN BE MATCHED BACK UP LATER.
115100******************************************************************
115200K0010-POST-TRAN.
115300    PERFORM K0011-POST-BET-LEG THRU K0011-EX.
115400    IF WS-CUR-PAYOUT > 0
115500       PERFORM K0012-POST-WIN-LEG THRU K0012-EX
115600    END-IF.
115700K0010-EX.
115800    EXIT.
115900
116000K0011-POST-BET-LEG.
116100    ADD 1 TO WS-TRAN-SEQ.
116200    MOVE WS-TRAN-SEQ          TO TRN-ID.
116300    MOVE PLT-ID (PLT-IDX)     TO TRN-PLAYER-ID.
116400    MOVE 'BET'                TO TRN-TYPE.
116500    MOVE WS-CUR-GAME          TO TRN-GAME.
116600    MOVE PLT-COINS (PLT-IDX)  TO TRN-BAL-BEFORE.
116700    COMPUTE TRN-AMOUNT = 0 - WS-CUR-STAKE.
116800    PERFORM L0010-BAL-REDUCE THRU L0010-EX.
116900    MOVE PLT-COINS (PLT-IDX)  TO TRN-BAL-AFTER.
117000    MOVE WS-CUR-REF-ID        TO TRN-REF-ID.
117100    MOVE 'WAGER PLACED'       TO TRN-DESC.
117200    WRITE TRAN-REC.
117300    IF WS-TRAN-STATUS NOT = '00'
117400       MOVE 'TRANSACTION-LEDGER WRITE ERROR' TO WS-ERR-MSG
117500       PERFORM Y0001-ERR-HANDLING THRU Y0001-EX
117600    END-IF.
117700K0011-EX.
117800    EXIT.
117900
118000K0012-POST-WIN-LEG.
118100    ADD 1 TO WS-TRAN-SEQ.
118200    MOVE WS-TRAN-SEQ          TO TRN-ID.
118300    MOVE PLT-ID (PLT-IDX)     TO TRN-PLAYER-ID.
118400    MOVE 'WIN'                TO TRN-TYPE.
118500    MOVE WS-CUR-GAME          TO TRN-GAME.
118600    MOVE PLT-COINS (PLT-IDX)  TO TRN-BAL-BEFORE.
118700    MOVE WS-CUR-PAYOUT        TO TRN-AMOUNT.
118800    PERFORM L0020-BAL-INCREASE THRU L0020-EX.
118900    MOVE PLT-COINS (PLT-IDX)  TO TRN-BAL-AFTER.
119000    MOVE WS-CUR-REF-ID        TO TRN-REF-ID.
119100    MOVE WS-CUR-OUTCOME       TO TRN-DESC.
119200    WRITE TRAN-REC.
119300    IF WS-TRAN-STATUS NOT = '00'
119400       MOVE 'TRANSACTION-LEDGER WRITE ERROR' TO WS-ERR-MSG
119500       PERFORM Y0001-ERR-HANDLING THRU Y0001-EX
119600    END-IF.
119700K0012-EX.
119800    EXIT.
119900
120000******************************************************************
120100* BONUS/ADMIN LEGS CARRY GAME 'NONE' AND NO REF-ID - THEY ARE NOT
120200* TIED TO ANY ONE ROUND, SO THERE IS NOTHING TO MATCH BACK TO.
120300******************************************************************
120400K0020-POST-BONUS-TRAN.
120500    ADD 1 TO WS-TRAN-SEQ.
120600    MOVE WS-TRAN-SEQ             TO TRN-ID.
120700    MOVE PLT-ID (PLT-IDX)        TO TRN-PLAYER-ID.
120800    MOVE 'BONUS'                 TO TRN-TYPE.
120900    MOVE 'NONE'                  TO TRN-GAME.                     0099
121000    COMPUTE TRN-BAL-BEFORE = PLT-COINS (PLT-IDX)
121100                            - ACH-REWARD (ACHV-IDX).
121200    MOVE ACH-REWARD (ACHV-IDX)   TO TRN-AMOUNT.
121300    MOVE PLT-COINS (PLT-IDX)     TO TRN-BAL-AFTER.
121400    MOVE SPACES                  TO TRN-REF-ID.                   0099
121500    STRING 'Achievement reward: ' ACH-NAME (ACHV-IDX)             0099
121600        DELIMITED BY SIZE INTO TRN-DESC.                          0099
121700    WRITE TRAN-REC.
121800    IF WS-TRAN-STATUS NOT = '00'
121900       MOVE 'TRANSACTION-LEDGER WRITE ERROR' TO WS-ERR-MSG
122000       PERFORM Y0001-ERR-HANDLING THRU Y0001-EX
122100    END-IF.
122200K0020-EX.
122300    EXIT.
122400
122500******************************************************************
122600* L-PARAGRAPHS - THE ONLY TWO PLACES PLT-COINS MOVES
122700******************************************************************
122800L0010-BAL-REDUCE.
122900    SUBTRACT WS-CUR-STAKE FROM PLT-COINS (PLT-IDX).
123000L0010-EX.
123100    EXIT.
123200
123300L0020-BAL-INCREASE.
123400    ADD WS-CUR-PAYOUT TO PLT-COINS (PLT-IDX).
123500L0020-EX.
123600    EXIT.
123700
123800******************************************************************
123900* M-PARAGRAPHS - SORT THE ROUND TABLE INTO PLAYER ORDER FOR THE
124000* SETTLEMENT REPORT CONTROL BREAK.  WAGER-FILE ARRIVAL ORDER IS
124100* NOT PLAYER ORDER SO THE TABLE HAS TO BE RE-SORTED, NOT THE
124200* FILE - SAME TABLE-SORT IDIOM AS THE CLASS ROSTER JOBS.
124300******************************************************************
124400M0001-SORT-ROUND-TABLE.
124500    IF WS-RND-COUNT > 0
124600       SORT WS-RND-TAB-ENTRY ASCENDING KEY WS-RND-PLAYER-ID
124700    END-IF.
124800M0001-EX.
124900    EXIT.
125000
125100******************************************************************
125200* N-PARAGRAPHS - EVALUATE THE 16 ENTRY REWARDS CATALOG AGAINST
125300* THE PLAYER'S UPDATED STATS AFTER EVERY ROUND.  THE WIN-STREAK
125400* RING BUFFER HOLDS THE LAST 20 ROUND OUTCOMES PER PLAYER.
125500******************************************************************
125600N0001-ACHV-EVALUATE.
125700    PERFORM N0040-ACHV-RECORD-ROUND THRU N0040-EX.
125800    PERFORM N0030-ACHV-CALC-STREAK THRU N0030-EX.
125900    PERFORM N0010-ACHV-CHECK-ONE THRU N0010-EX
126000        VARYING ACHV-IDX FROM 1 BY 1
126100        UNTIL ACHV-IDX > 16.
126200N0001-EX.
126300    EXIT.
126400
126500N0010-ACHV-CHECK-ONE.
126600    IF PLT-ACHV-FLAG (PLT-IDX ACHV-IDX) = 'N'
126700       EVALUATE ACH-TYPE (ACHV-IDX)
126800          WHEN 'FIRST-SPIN'
126900             IF PLT-BET-CNT (PLT-IDX) >= 1                        0069
127000                PERFORM N0020-ACHV-UNLOCK THRU N0020-EX
127100             END-IF
127200          WHEN 'FIRST-WIN'
127300             IF PLT-WIN-CNT (PLT-IDX) >= 1
127400                PERFORM N0020-ACHV-UNLOCK THRU N0020-EX
127500             END-IF
127600          WHEN 'TOTAL-SPINS-10'
127700             IF PLT-BET-CNT (PLT-IDX) >= 10                       0069
127800                PERFORM N0020-ACHV-UNLOCK THRU N0020-EX
127900             END-IF
128000          WHEN 'TOTAL-SPINS-100'
128100             IF PLT-BET-CNT (PLT-IDX) >= 100                      0069
128200                PERFORM N0020-ACHV-UNLOCK THRU N0020-EX
128300             END-IF
128400          WHEN 'TOTAL-SPINS-1000'
128500             IF PLT-BET-CNT (PLT-IDX) >= 1000                     0069
128600                PERFORM N0020-ACHV-UNLOCK THRU N0020-EX
128700             END-IF
128800          WHEN 'BIG-WIN-100'
128900             IF WS-CUR-PAYOUT >= 100
129000                PERFORM N0020-ACHV-UNLOCK THRU N0020-EX
129100             END-IF
129200          WHEN 'BIG-WIN-500'
129300             IF WS-CUR-PAYOUT >= 500
129400                PERFORM N0020-ACHV-UNLOCK THRU N0020-EX
129500             END-IF
129600          WHEN 'WINNING-STREAK-3'
129700             IF WS-ACHV-STREAK >= 3
129800                PERFORM N0020-ACHV-UNLOCK THRU N0020-EX
129900             END-IF
130000          WHEN 'WINNING-STREAK-5'
130100             IF WS-ACHV-STREAK >= 5
130200                PERFORM N0020-ACHV-UNLOCK THRU N0020-EX
130300             END-IF
130400          WHEN 'NET-PROFIT-1000'
130500             IF PLT-NET-PROFIT (PLT-IDX) >= 1000
130600                PERFORM N0020-ACHV-UNLOCK THRU N0020-EX
130700             END-IF
130800          WHEN 'NET-PROFIT-5000'
130900             IF PLT-NET-PROFIT (PLT-IDX) >= 5000
131000                PERFORM N0020-ACHV-UNLOCK THRU N0020-EX
131100             END-IF
131200          WHEN 'BLACKJACK-MASTER-10'
131300             IF PLT-BJ-WIN-CNT (PLT-IDX) >= 10
131400                PERFORM N0020-ACHV-UNLOCK THRU N0020-EX
131500             END-IF
131600          WHEN 'ROULETTE-MASTER-10'
131700             IF PLT-ROUL-WIN-CNT (PLT-IDX) >= 10
131800                PERFORM N0020-ACHV-UNLOCK THRU N0020-EX
131900             END-IF
132000          WHEN 'SLOTS-MASTER-10'
132100             IF PLT-SLOT-WIN-CNT (PLT-IDX) >= 10
132200                PERFORM N0020-ACHV-UNLOCK THRU N0020-EX
132300             END-IF
132400          WHEN 'LUCKY-DAY'
132500             IF PLT-WIN-CNT (PLT-IDX) >= 10
132600                PERFORM N0020-ACHV-UNLOCK THRU N0020-EX
132700             END-IF
132800          WHEN 'HIGH-ROLLER'
132900             IF WS-CUR-STAKE >= 1000                              0084
133000                PERFORM N0020-ACHV-UNLOCK THRU N0020-EX
133100             END-IF
133200       END-EVALUATE
133300    END-IF.
133400N0010-EX.
133500    EXIT.
133600
133700N0020-ACHV-UNLOCK.
133800    MOVE 'Y' TO PLT-ACHV-FLAG (PLT-IDX ACHV-IDX).
133900    ADD 1 TO PLT-ACHV-UNLOCK-CNT (PLT-IDX).
134000    ADD 1 TO WS-ACHV-UNLOCK-TOTAL.
134100    ADD ACH-REWARD (ACHV-IDX) TO PLT-COINS (PLT-IDX).
134200    ADD ACH-REWARD (ACHV-IDX) TO WS-TOTAL-BONUS.
134300    PERFORM K0020-POST-BONUS-TRAN THRU K0020-EX.
134400N0020-EX.
134500    EXIT.
134600
134700N0030-ACHV-CALC-STREAK.
134800    MOVE ZERO TO WS-ACHV-STREAK.
134900    MOVE PLT-RND-HIST-PTR (PLT-IDX) TO WS-ACHV-SCAN-PTR.
135000    PERFORM N0031-ACHV-STREAK-STEP THRU N0031-EX
135100        VARYING WS-ACHV-SCAN-CNT FROM 1 BY 1
135200        UNTIL WS-ACHV-SCAN-CNT > PLT-RND-HIST-CNT (PLT-IDX)
135300           OR PLT-RND-WIN-FLAG (PLT-IDX WS-ACHV-SCAN-PTR) = 'N'.
135400N0030-EX.
135500    EXIT.
135600
135700N0031-ACHV-STREAK-STEP.
135800    ADD 1 TO WS-ACHV-STREAK.
135900    IF WS-ACHV-SCAN-PTR = 1
136000       MOVE 20 TO WS-ACHV-SCAN-PTR
136100    ELSE
136200       SUBTRACT 1 FROM WS-ACHV-SCAN-PTR
136300    END-IF.
136400N0031-EX.
136500    EXIT.
136600
136700N0040-ACHV-RECORD-ROUND.
136800    IF PLT-RND-HIST-CNT (PLT-IDX) < 20
136900       ADD 1 TO PLT-RND-HIST-CNT (PLT-IDX)
137000    END-IF.
137100    IF PLT-RND-HIST-PTR (PLT-IDX) >= 20
137200       MOVE 1 TO PLT-RND-HIST-PTR (PLT-IDX)
137300    ELSE
137400       ADD 1 TO PLT-RND-HIST-PTR (PLT-IDX)
137500    END-IF.
137600    IF WS-CUR-WIN
137700       MOVE 'Y' TO PLT-RND-WIN-FLAG (PLT-IDX PLT-RND-HIST-PTR
137800           (PLT-IDX))
137900    ELSE
138000       MOVE 'N' TO PLT-RND-WIN-FLAG (PLT-IDX PLT-RND-HIST-PTR
138100           (PLT-IDX))
138200    END-IF.
138300N0040-EX.
138400    EXIT.
138500
138600******************************************************************
138700* P-PARAGRAPHS - SETTLEMENT REPORT, CONTROL BROKEN ON PLAYER
138800******************************************************************
138900P0001-PRINT-REPORT.
139000    PERFORM P0005-PRINT-HEADING THRU P0005-EX.
139100    IF WS-RND-COUNT > 0
139200       MOVE WS-RND-PLAYER-ID (1) TO WS-BRK-PLAYER-ID
139300       MOVE WS-RND-USERNAME (1) TO WS-BRK-USERNAME
139400       MOVE ZERO TO WS-BRK-ROUNDS
139500       MOVE ZERO TO WS-BRK-STAKED
139600       MOVE ZERO TO WS-BRK-WON
139700       MOVE ZERO TO WS-BRK-NET
139800       MOVE ZERO TO WS-BRK-ACHV
139900       PERFORM P0010-PRINT-DETAIL THRU P0010-EX
140000           VARYING RND-IDX FROM 1 BY 1 UNTIL RND-IDX
140100               > WS-RND-COUNT
140200       PERFORM P0020-PRINT-SUBTOTAL THRU P0020-EX
140300    END-IF.
140400    PERFORM P0030-PRINT-GRAND-TOTAL THRU P0030-EX.
140500P0001-EX.
140600    EXIT.
140700
140800P0005-PRINT-HEADING.
140900    MOVE WS-RUN-DATE TO RPH2-DATE.
141000    MOVE WS-RUN-HH   TO RPH2-HH.
141100    MOVE WS-RUN-MN   TO RPH2-MN.
141200    MOVE WS-RUN-SS   TO RPH2-SS.
141300    WRITE RPT-LINE FROM RPT-HEAD-1 AFTER ADVANCING TOP-OF-FORM.
141400    WRITE RPT-LINE FROM RPT-HEAD-2 AFTER ADVANCING 1 LINE.
141500    WRITE RPT-LINE FROM RPT-HEAD-3 AFTER ADVANCING 2 LINES.
141600    IF WS-RPT-STATUS NOT = '00'
141700       MOVE 'SETTLEMENT-REPORT WRITE ERROR' TO WS-ERR-MSG
141800       PERFORM Y0001-ERR-HANDLING THRU Y0001-EX
141900    END-IF.
142000P0005-EX.
142100    EXIT.
142200
142300P0010-PRINT-DETAIL.
142400    IF WS-RND-PLAYER-ID (RND-IDX) NOT = WS-BRK-PLAYER-ID
142500       PERFORM P0020-PRINT-SUBTOTAL THRU P0020-EX
142600       MOVE WS-RND-PLAYER-ID (RND-IDX) TO WS-BRK-PLAYER-ID
142700       MOVE WS-RND-USERNAME (RND-IDX) TO WS-BRK-USERNAME
142800       MOVE ZERO TO WS-BRK-ROUNDS
142900       MOVE ZERO TO WS-BRK-STAKED
143000       MOVE ZERO TO WS-BRK-WON
143100       MOVE ZERO TO WS-BRK-NET
143200       MOVE ZERO TO WS-BRK-ACHV
143300    END-IF.
143400    MOVE WS-RND-PLAYER-ID (RND-IDX) TO RPD-PLAYER-ID.
143500    MOVE WS-RND-USERNAME (RND-IDX)  TO RPD-USERNAME.
143600    MOVE WS-RND-GAME (RND-IDX)      TO RPD-GAME.
143700    MOVE WS-RND-STAKE (RND-IDX)     TO RPD-STAKE.
143800    MOVE WS-RND-PAYOUT (RND-IDX)    TO RPD-PAYOUT.
143900    MOVE WS-RND-OUTCOME (RND-IDX)   TO RPD-OUTCOME.
144000    MOVE WS-RND-BAL-AFTER (RND-IDX) TO RPD-BALANCE.
144100    WRITE RPT-LINE FROM RPT-DETAIL AFTER ADVANCING 1 LINE.
144200    IF WS-RPT-STATUS NOT = '00'
144300       MOVE 'SETTLEMENT-REPORT WRITE ERROR' TO WS-ERR-MSG
144400       PERFORM Y0001-ERR-HANDLING THRU Y0001-EX
144500    END-IF.
144600    ADD 1 TO WS-BRK-ROUNDS.
144700    ADD WS-RND-STAKE (RND-IDX)  TO WS-BRK-STAKED.                 0101
144800    ADD WS-RND-PAYOUT (RND-IDX) TO WS-BRK-WON.                    0101
144900    COMPUTE WS-BRK-NET = WS-BRK-NET + WS-RND-PAYOUT (RND-IDX)
145000                                     - WS-RND-STAKE (RND-IDX).
145100    MOVE WS-RND-ACHV-CNT (RND-IDX) TO WS-BRK-ACHV.                0101
145200P0010-EX.
145300    EXIT.
145400
145500P0020-PRINT-SUBTOTAL.
145600    MOVE WS-BRK-USERNAME TO RPS-USERNAME.
145700    MOVE WS-BRK-ROUNDS   TO RPS-ROUNDS.
145800    MOVE WS-BRK-STAKED   TO RPS-STAKED.                           0101
145900    MOVE WS-BRK-WON      TO RPS-WON.                              0101
146000    MOVE WS-BRK-NET      TO RPS-NET.
146100    MOVE WS-BRK-ACHV     TO RPS-ACHV.                             0101
146200    WRITE RPT-LINE FROM RPT-SUBTOTAL AFTER ADVANCING 1 LINE.
146300    IF WS-RPT-STATUS NOT = '00'
146400       MOVE 'SETTLEMENT-REPORT WRITE ERROR' TO WS-ERR-MSG
146500       PERFORM Y0001-ERR-HANDLING THRU Y0001-EX
146600    END-IF.
146700P0020-EX.
146800    EXIT.
146900
147000P0030-PRINT-GRAND-TOTAL.
147100    MOVE WS-TOTAL-STAKED  TO RPG-STAKED.
147200    MOVE WS-TOTAL-PAID    TO RPG-PAID.
147300    MOVE WS-TOTAL-BONUS   TO RPG-BONUS.
147400    MOVE WS-REJECTED-CNT  TO RPG-REJECTED.                        0101
147500    MOVE WS-SLOT-RND-CNT  TO RPG-SLOT-RNDS.                       0101
147600    MOVE WS-BJACK-RND-CNT TO RPG-BJ-RNDS.                         0101
147700    MOVE WS-ROUL-RND-CNT  TO RPG-ROUL-RNDS.                       0101
147800    WRITE RPT-LINE FROM RPT-GRAND-TOTAL AFTER ADVANCING 2 LINES.
147900    WRITE RPT-LINE FROM RPT-TRAILER AFTER ADVANCING 1 LINE.
148000    IF WS-RPT-STATUS NOT = '00'
148100       MOVE 'SETTLEMENT-REPORT WRITE ERROR' TO WS-ERR-MSG
148200       PERFORM Y0001-ERR-HANDLING THRU Y0001-EX
148300    END-IF.
148400P0030-EX.
148500    EXIT.
148600
148700******************************************************************
148800* Y-PARAGRAPH - FATAL ERROR HANDLING, SAME SHAPE AS THE VSAM
148900* READ JOB'S ERROR ROUTINE - DUMP THE STATUS CODES AND ABORT
149000******************************************************************
149100Y0001-ERR-HANDLING.
149200    DISPLAY 'CWRSETL1 - ' WS-ERR-MSG.
149300    DISPLAY 'CWRSETL1 - FILE STATUS CODES FOLLOW'.
149400    DISPLAY 'PLR-IN=' WS-PLR-IN-STATUS ' WGR=' WS-WGR-STATUS
149500            ' DECK=' WS-DECK-STATUS.
149600    DISPLAY 'PLR-OUT=' WS-PLR-OUT-STATUS ' TRAN=' WS-TRAN-STATUS
149700            ' RPT=' WS-RPT-STATUS.
149800    CLOSE PLAYER-MASTER-IN WAGER-FILE DECK-FILE
149900          PLAYER-MASTER-OUT TRANSACTION-LEDGER SETTLEMENT-REPORT.
150000    MOVE 16 TO RETURN-CODE.
150100    STOP RUN.
150200Y0001-EX.
150300    EXIT.
150400
150500******************************************************************
150600* Z-PARAGRAPHS - WRITE THE UPDATED PLAYER MASTER AND CLOSE DOWN
150700******************************************************************
150800Z0001-WRITE-PLAYER-MASTER-OUT.
150900    PERFORM Z0010-WRITE-ONE-PLAYER THRU Z0010-EX
151000        VARYING PLT-IDX FROM 1 BY 1
151100        UNTIL PLT-IDX > WS-PLAYER-COUNT.
151200Z0001-EX.
151300    EXIT.
151400
151500Z0010-WRITE-ONE-PLAYER.
151600    MOVE PLT-ID (PLT-IDX)       TO PLO-ID.
151700    MOVE PLT-USERNAME (PLT-IDX) TO PLO-USERNAME.
151800    MOVE PLT-COINS (PLT-IDX)    TO PLO-COINS.
151900    WRITE PLAYER-OUT-REC.
152000    IF WS-PLR-OUT-STATUS NOT = '00'
152100       MOVE 'PLAYER-MASTER-OUT WRITE ERROR' TO WS-ERR-MSG
152200       PERFORM Y0001-ERR-HANDLING THRU Y0001-EX
152300    END-IF.
152400Z0010-EX.
152500    EXIT.
152600
152700Z0020-CLOSE-FILES.
152800    CLOSE PLAYER-MASTER-IN WAGER-FILE DECK-FILE
152900          PLAYER-MASTER-OUT TRANSACTION-LEDGER SETTLEMENT-REPORT.
153000Z0020-EX.
153100    EXIT.
