000100******************************************************************
000200* Copybook: CWRTBLS
000300* Purpose: RUN-LIFE WORKING-STORAGE TABLES -
000400*          (1) PLAYER-TABLE - ONE ENTRY PER PLAYER MASTER RECORD,
000500*              CARRYING THE RUNNING BALANCE, THE PER-RUN STATS
000600*              USED BY THE ACHIEVEMENT RULES, THE 16 ACHIEVEMENT
000700*              UNLOCK FLAGS AND A SMALL RING BUFFER OF RECENT
000800*              ROUND OUTCOMES FOR STREAK DETECTION.
000900*          (2) ROUND-TABLE - ONE ENTRY PER SETTLED ROUND, BUILT
001000*              IN WAGER-FILE ARRIVAL ORDER AND THEN SORTED BY
001100*              PLAYER FOR THE SETTLEMENT REPORT CONTROL BREAK.
001200* Tectonics: COPY CWRTBLS.
001300******************************************************************
001400* CHANGE LOG
001500* 22-01-1997 SRP  0031  ORIGINAL PLAYER-TABLE, NO ACHIEVEMENTS
001600* 14-06-1997 SRP  0044  ADDED ACHV FLAGS AND ROUND HISTORY RING
001700* 09-02-1998 SRP  0052  ADDED ROUND-TABLE FOR SETTLEMENT REPORT
001800* 05-11-1998 TJM  0061  Y2K REVIEW - NO DATE FIELDS HELD HERE, N/C
001900* 02-03-1999 TJM  0066  RENAMED TABLE FIELDS OFF PLR- PREFIX, THE
002000*                       PLAYER MASTER FD USES THAT PREFIX AND THE
002100*                       COMPILER WON'T STAND FOR TWO OF THEM
002200* 27-05-1999 TJM  0069  DROPPED PLT-SLOT-SPIN-CNT - RULES REVIEW
002300*                       FOUND THE SPIN-COUNT AWARDS ARE KEYED OFF
002400*                       TOTAL BETS ACROSS ALL GAMES, NOT SLOTS
002500*                       ALONE - USE PLT-BET-CNT INSTEAD
002600* 09-08-2026 RHL  0105  ADDED WS-RND-ACHV-CNT TO ROUND-TABLE - SNAPSHOTS
002700*                       PLT-ACHV-UNLOCK-CNT AT SETTLEMENT TIME SO THE
002800*                       SUBTOTAL LINE CAN PRINT ACHIEVEMENTS UNLOCKED
002900*                       THIS RUN WITHOUT A SECOND PASS OVER PLAYER-TABLE
003000* 09-08-2026 RHL  0103  ADDED PER-GAME WIN-AMOUNT ACCUMULATORS - THE
003100*                       WIN-CNT FIELDS WERE ONLY THE COUNT HALF OF
003200*                       THE WINS-BY-GAME STATISTIC, THE SUM HALF WAS
003300*                       NEVER CARRIED.  ALSO MOVED WS-PLAYER-COUNT
003400*                       AND WS-RND-COUNT TO 77-LEVEL PER STANDARDS
003500*                       REVIEW - STANDALONE COUNTERS, NOT GROUP OR
003600*                       RECORD ITEMS, HAD NO BUSINESS SITTING AT
003700*                       01-LEVEL
003800******************************************************************
003900 77  WS-PLAYER-COUNT              PIC 9(05)      COMP.
004000 01  PLAYER-TABLE.
004100     05  PLT-TAB-ENTRY OCCURS 2000 TIMES
004200                       INDEXED BY PLT-IDX.
004300         10  PLT-ID                PIC 9(06).
004400         10  PLT-USERNAME          PIC X(20).
004500         10  PLT-COINS             PIC S9(09).
004600         10  PLT-BET-CNT           PIC 9(07)     COMP.              0069
004700         10  PLT-BET-AMT           PIC S9(09).
004800         10  PLT-WIN-CNT           PIC 9(07)     COMP.
004900         10  PLT-WIN-AMT           PIC S9(09).
005000         10  PLT-NET-PROFIT        PIC S9(09).
005100         10  PLT-SLOT-WIN-CNT      PIC 9(05)     COMP.
005200         10  PLT-SLOT-WIN-AMT      PIC S9(09).                       0103
005300         10  PLT-BJ-WIN-CNT        PIC 9(05)     COMP.
005400         10  PLT-BJ-WIN-AMT        PIC S9(09).                       0103
005500         10  PLT-ROUL-WIN-CNT      PIC 9(05)     COMP.
005600         10  PLT-ROUL-WIN-AMT      PIC S9(09).                       0103
005700         10  PLT-BIG-WIN-AMT       PIC S9(09).
005800         10  PLT-ACHV-UNLOCK-CNT   PIC 9(02)     COMP.
005900         10  PLT-ACHV-FLAGS.
006000             15  PLT-ACHV-FLAG OCCURS 16 TIMES   PIC X(01).
006100         10  PLT-RND-HIST.
006200             15  PLT-RND-HIST-CNT  PIC 9(02)     COMP.
006300             15  PLT-RND-HIST-PTR  PIC 9(02)     COMP.
006400             15  PLT-RND-WIN-FLAG OCCURS 20 TIMES
006500                                  PIC X(01).
006600         10  FILLER                PIC X(12).                       0069
006700 77  WS-RND-COUNT                 PIC 9(05)      COMP VALUE ZERO.
006800 01  ROUND-TABLE.
006900     05  WS-RND-TAB-ENTRY OCCURS 1 TO 1000 TIMES
007000                          DEPENDING ON WS-RND-COUNT
007100                          ASCENDING KEY WS-RND-PLAYER-ID
007200                          INDEXED BY RND-IDX.
007300         10  WS-RND-PLAYER-ID      PIC 9(06).
007400         10  WS-RND-USERNAME       PIC X(20).
007500         10  WS-RND-GAME           PIC X(10).
007600         10  WS-RND-STAKE          PIC S9(09).
007700         10  WS-RND-PAYOUT         PIC S9(09).
007800         10  WS-RND-OUTCOME        PIC X(24).
007900         10  WS-RND-BAL-AFTER      PIC S9(09).
008000         10  WS-RND-SEQ            PIC 9(05)     COMP.
008100         10  WS-RND-ACHV-CNT       PIC 9(02)     COMP.             0105
008200         10  FILLER                PIC X(06).
