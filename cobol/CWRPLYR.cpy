000100******************************************************************
000200* Copybook: CWRPLYR
000300* Purpose: PLAYER MASTER RECORD - CASINO WAGER SETTLEMENT SYSTEM
000400*          USED BY THE PLAYER-MASTER INPUT FD AND THE
000500*          PLAYER-MASTER-OUT OUTPUT FD IN CWRSETL1.
000600* Tectonics: COPY CWRPLYR.
000700******************************************************************
000800* CHANGE LOG
000900* 12-03-1996 SRP  0014  ORIGINAL LAYOUT FOR COIN BALANCE CONVERT
001000* 05-11-1998 TJM  0061  Y2K - NO DATE FIELDS ON THIS RECORD, N/C
001100* 09-08-2026 RHL  0104  DROPPED THE TRAILING FILLER - PLR-ID/
001200*                       PLR-USERNAME/PLR-COINS ALREADY SUM TO THE
001300*                       35-BYTE RECORD THE PLAYER-MASTER FILES ARE
001400*                       BUILT AT, THE FILLER WAS PADDING IT OUT TO
001500*                       40 FOR NO REASON.  SEE CWRSETL1 FD LENGTHS
001600* 09-08-2026 RHL  0106  STANDARDS REVIEW OVERRODE 0104 - EVERY
001700*                       RECORD LAYOUT IN THE SHOP CARRIES A
001800*                       FILLER PAD FOR FUTURE GROWTH, A BYTE-
001900*                       FOR-BYTE MATCH TO TODAY'S FEED IS NOT A
002000*                       REASON TO DROP IT.  FILLER IS BACK,
002100*                       RECORD IS 40 BYTES AGAIN - FD LENGTHS
002200*                       UPDATED TO MATCH IN CWRSETL1
002300******************************************************************
002400 01  PLAYER-REC.
002500     05  PLR-ID                     PIC 9(06).
002600     05  PLR-USERNAME               PIC X(20).
002700     05  PLR-COINS                  PIC S9(09).
002800     05  FILLER                     PIC X(05).                    0106
