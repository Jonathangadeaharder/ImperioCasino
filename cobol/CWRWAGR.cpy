000100******************************************************************
000200* Copybook: CWRWAGR
000300* Purpose: WAGER REQUEST RECORD - ONE PER GAME ACTION SETTLED BY
000400*          CWRSETL1.  ONE WAGER-REC CARRIES EXACTLY ONE BET - THE
000500*          SLOT / BLACKJACK FIELDS AND THE ROULETTE FIELDS ARE
000600*          MUTUALLY EXCLUSIVE DEPENDING ON WGR-GAME.
000700* Tectonics: COPY CWRWAGR.
000800******************************************************************
000900* CHANGE LOG
001000* 12-03-1996 SRP  0014  ORIGINAL LAYOUT, SLOTS ONLY
001100* 03-09-1997 SRP  0038  ADDED ROULETTE NUMBERS/ODDS/SPIN FIELDS
001200* 05-11-1998 TJM  0061  Y2K - NO DATE FIELDS ON THIS RECORD, N/C
001300******************************************************************
001400 01  WAGER-REC.
001500     05  WGR-PLAYER-ID              PIC 9(06).
001600     05  WGR-GAME                   PIC X(01).
001700     05  WGR-AMOUNT                 PIC 9(07).
001800     05  WGR-SEED-1                 PIC 9(02).
001900     05  WGR-SEED-2                 PIC 9(02).
002000     05  WGR-SEED-3                 PIC 9(02).
002100     05  WGR-ROUL-NUMBERS           PIC X(40).
002200     05  WGR-ROUL-ODDS              PIC 9(03).
002300     05  WGR-ROUL-SPIN              PIC 9(02).
002400     05  FILLER                     PIC X(05).
