000100******************************************************************
000200* Copybook: CWRDECK
000300* Purpose: BLACKJACK SHOE RECORD - ONE CARD PER RECORD, IN SHOE
000400*          (DEAL) ORDER.  SHOE IS PRE-SHUFFLED UPSTREAM OF THIS
000500*          RUN SO THE SETTLEMENT ENGINE STAYS DETERMINISTIC.
000600* Tectonics: COPY CWRDECK.
000700******************************************************************
000800* CHANGE LOG
000900* 18-07-1996 SRP  0022  ORIGINAL LAYOUT, 6 DECK SHOE (312 CARDS)
001000* 09-08-2026 RHL  0104  DROPPED THE TRAILING FILLER - CRD-NAME/
001100*                       CRD-VALUE ALREADY SUM TO THE 8-BYTE RECORD
001200*                       THE DECK FILE IS BUILT AT, THE FILLER WAS
001300*                       PADDING IT OUT TO 10 FOR NO REASON
001400* 09-08-2026 RHL  0106  STANDARDS REVIEW OVERRODE 0104 - SAME CALL
001500*                       AS CWRPLYR, FILLER PAD IS BACK ON EVERY
001600*                       RECORD LAYOUT REGARDLESS OF BYTE-EXACT FIT.
001700*                       RECORD IS 10 BYTES AGAIN - FD LENGTH
001800*                       UPDATED TO MATCH IN CWRSETL1
001900******************************************************************
002000 01  CARD-REC.
002100     05  CRD-NAME                   PIC X(06).
002200     05  CRD-VALUE                  PIC 9(02).
002300     05  FILLER                     PIC X(02).                    0106
