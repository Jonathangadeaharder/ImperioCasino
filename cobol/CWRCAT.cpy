000100******************************************************************
000200* Copybook: CWRCAT
000300* Purpose: WORKING-STORAGE TABLES LOADED BY VALUE CLAUSE AT
000400*          COMPILE TIME - THE 16-ENTRY REWARD CATALOG AND THE
000500*          THREE SLOT-MACHINE REEL STRIPS.  NEITHER TABLE IS
000600*          WRITTEN BY THE RUN, ONLY SEARCHED, SO THEY ARE BUILT
000700*          AS A LITERAL BLOCK REDEFINED AS THE OCCURS TABLE -
000800*          SAME TRICK 1LTABLE USES FOR THE PRICE TABLE.
000900* Tectonics: COPY CWRCAT.
001000******************************************************************
001100* CHANGE LOG
001200* 22-01-1997 SRP  0031  ORIGINAL 10-ENTRY CATALOG AND REELS
001300* 14-06-1997 SRP  0044  CATALOG GROWN TO 16 ENTRIES PER REWARDS
001400*                       COMMITTEE SIGN-OFF ON THE STREAK AWARDS
001500* 05-11-1998 TJM  0061  Y2K - NO DATE FIELDS IN THIS TABLE, N/C
001600******************************************************************
001700 01  ACHV-CATALOG-INIT.
001800     05  FILLER               PIC X(45) VALUE
001900         'FIRST-SPIN          First Spin          00010'.
002000     05  FILLER               PIC X(45) VALUE
002100         'FIRST-WIN           First Win           00025'.
002200     05  FILLER               PIC X(45) VALUE
002300         'TOTAL-SPINS-10      Ten Spins           00050'.
002400     05  FILLER               PIC X(45) VALUE
002500         'TOTAL-SPINS-100     Hundred Spins       00200'.
002600     05  FILLER               PIC X(45) VALUE
002700         'TOTAL-SPINS-1000    Thousand Spins      01000'.
002800     05  FILLER               PIC X(45) VALUE
002900         'BIG-WIN-100         Big Win 100         00100'.
003000     05  FILLER               PIC X(45) VALUE
003100         'BIG-WIN-500         Big Win 500         00500'.
003200     05  FILLER               PIC X(45) VALUE
003300         'WINNING-STREAK-3    Streak Of Three     00150'.
003400     05  FILLER               PIC X(45) VALUE
003500         'WINNING-STREAK-5    Streak Of Five      00300'.
003600     05  FILLER               PIC X(45) VALUE
003700         'NET-PROFIT-1000     Profit 1000         00250'.
003800     05  FILLER               PIC X(45) VALUE
003900         'NET-PROFIT-5000     Profit 5000         01000'.
004000     05  FILLER               PIC X(45) VALUE
004100         'BLACKJACK-MASTER-10 Blackjack Master    00200'.
004200     05  FILLER               PIC X(45) VALUE
004300         'ROULETTE-MASTER-10  Roulette Master     00200'.
004400     05  FILLER               PIC X(45) VALUE
004500         'SLOTS-MASTER-10     Slots Master        00200'.
004600     05  FILLER               PIC X(45) VALUE
004700         'LUCKY-DAY           Lucky Day           00300'.           0084
004800     05  FILLER               PIC X(45) VALUE
004900         'HIGH-ROLLER         High Roller         00500'.           0084
005000 01  ACHV-CATALOG REDEFINES ACHV-CATALOG-INIT.
005100     05  ACHV-ENTRY OCCURS 16 TIMES INDEXED BY ACHV-IDX.
005200         10  ACH-TYPE             PIC X(20).
005300         10  ACH-NAME             PIC X(20).
005400         10  ACH-REWARD           PIC 9(05).
005500******************************************************************
005600* SLOT REEL STRIPS - STOP POSITIONS 8 THRU 15 ON EACH OF THE
005700* THREE REELS.  WGR-SEED-1/2/3 ARRIVE 15-30 AND ARE REDUCED TO
005800* 8-15 BY CEILING DIVISION BY 2, THEN OFFSET BY 7 TO INDEX THESE
005900* STRIPS 1-8 - SEE F0010-SLOT-MAP-REELS.  ENTRIES 1-8 ARE REEL 1
006000* STOPS 8-15, 9-16 ARE REEL 2, 17-24 ARE REEL 3.
006100******************************************************************
006200 01  WS-REEL-STRIP-INIT.
006300     05  FILLER               PIC X(08) VALUE 'CHERRY'.
006400     05  FILLER               PIC X(08) VALUE 'LEMON'.
006500     05  FILLER               PIC X(08) VALUE 'LEMON'.
006600     05  FILLER               PIC X(08) VALUE 'BANANA'.
006700     05  FILLER               PIC X(08) VALUE 'BANANA'.
006800     05  FILLER               PIC X(08) VALUE 'LEMON'.
006900     05  FILLER               PIC X(08) VALUE 'APPLE'.
007000     05  FILLER               PIC X(08) VALUE 'LEMON'.
007100     05  FILLER               PIC X(08) VALUE 'LEMON'.
007200     05  FILLER               PIC X(08) VALUE 'LEMON'.
007300     05  FILLER               PIC X(08) VALUE 'BANANA'.
007400     05  FILLER               PIC X(08) VALUE 'APPLE'.
007500     05  FILLER               PIC X(08) VALUE 'CHERRY'.
007600     05  FILLER               PIC X(08) VALUE 'LEMON'.
007700     05  FILLER               PIC X(08) VALUE 'LEMON'.
007800     05  FILLER               PIC X(08) VALUE 'APPLE'.
007900     05  FILLER               PIC X(08) VALUE 'LEMON'.
008000     05  FILLER               PIC X(08) VALUE 'LEMON'.
008100     05  FILLER               PIC X(08) VALUE 'BANANA'.
008200     05  FILLER               PIC X(08) VALUE 'LEMON'.
008300     05  FILLER               PIC X(08) VALUE 'CHERRY'.
008400     05  FILLER               PIC X(08) VALUE 'APPLE'.
008500     05  FILLER               PIC X(08) VALUE 'LEMON'.
008600     05  FILLER               PIC X(08) VALUE 'APPLE'.
008700 01  WS-REEL-STRIP REDEFINES WS-REEL-STRIP-INIT.
008800     05  WS-REEL-TAB OCCURS 3 TIMES INDEXED BY WS-REEL-IDX.
008900         10  WS-REEL-STOP OCCURS 8 TIMES
009000                          INDEXED BY WS-STOP-IDX
009100                          PIC X(08).
