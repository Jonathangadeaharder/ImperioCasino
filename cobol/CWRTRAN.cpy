000100******************************************************************
000200* Copybook: CWRTRAN
000300* Purpose: TRANSACTION LEDGER RECORD - APPEND ONLY.  EVERY COIN
000400*          MOVEMENT THE SETTLEMENT RUN POSTS CARRIES ITS BALANCE
000500*          BEFORE AND AFTER, SO THE LEDGER CAN BE REPLAYED.
000600* Tectonics: COPY CWRTRAN.
000700******************************************************************
000800* CHANGE LOG
000900* 12-03-1996 SRP  0014  ORIGINAL LAYOUT
001000* 18-07-1996 SRP  0022  ADDED TRN-REF-ID TO LINK BET/WIN LEGS
001100* 05-11-1998 TJM  0061  Y2K - NO DATE FIELDS ON THIS RECORD, N/C
001200******************************************************************
001300 01  TRAN-REC.
001400     05  TRN-ID                     PIC 9(09).
001500     05  TRN-PLAYER-ID              PIC 9(06).
001600     05  TRN-TYPE                   PIC X(10).
001700     05  TRN-GAME                   PIC X(10).
001800     05  TRN-AMOUNT                 PIC S9(09).
001900     05  TRN-BAL-BEFORE             PIC S9(09).
002000     05  TRN-BAL-AFTER              PIC S9(09).
002100     05  TRN-REF-ID                 PIC X(12).
002200     05  TRN-DESC                   PIC X(60).
002300     05  FILLER                     PIC X(06).
